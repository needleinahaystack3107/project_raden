000100******************************************************************CL*01
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION               CL*01
000300* ALL RIGHTS RESERVED                                             CL*01
000400******************************************************************CL*01
000500* PROGRAM:   LSTBRZ01                                             CL*01
000600*                                                                 CL*01
000700* AUTHOR :   R. F. MARCHETTI                                      CL*01
000800*                                                                 CL*01
000900* READS THE REGION CATALOG DECK AND THE RAW GRANULE-DISCOVERY     CL*01
001000* FEED AND BUILDS THE BRONZE LAYER FOR THE URBAN HEAT-ISLAND      CL*01
001100* NIGHTLY BATCH -                                                CL*01
001200*     - ONE FLAT GRANULE RECORD PER DISCOVERED LST GRANULE,      CL*01
001300*       CONSOLIDATED ACROSS ALL REGIONS AND SORTED BY REGION-ID, CL*01
001400*       OBS-DATE                                                 CL*01
001500*     - A PER-REGION INGESTION MANIFEST                          CL*01
001600*     - A PER-CATALOG-REGION INGESTION METADATA RECORD           CL*01
001700*     - A METRICS-SKELETON ROW FOR EACH GRANULE, PICKED UP BY    CL*01
001800*       THE SILVER STEP (LSTSLV01)                               CL*01
001900*                                                                 CL*01
002000* THIS IS THE FIRST STEP OF A THREE-STEP NIGHTLY JOB -            CL*01
002100*     LSTBRZ01 (THIS PROGRAM) - BRONZE                           CL*01
002200*     LSTSLV01                - SILVER                          CL*01
002300*     LSTGLD01                - GOLD / KPI REPORT                CL*01
002400******************************************************************CL*01
002500* CHANGE LOG                                                      CL*01
002600*   DATE      BY   TICKET          DESCRIPTION                   CL*01
002700*   --------  ---  --------------  ----------------------------- CL*01
002800*   23/08/09  RFM  TKT-HEAT-0001   ORIGINAL PROGRAM              CL*01
002900*   23/08/22  RFM  TKT-HEAT-0006   ADD DISTINCT GRANULE COUNT    CL*01
003000*                                  TO MANIFEST                   CL*01
003100*   23/09/02  RFM  TKT-HEAT-0014   CARRY RAW LST READING INTO    CL*01
003200*                                  METRICS-SKELETON FOR LSTSLV01 CL*01
003300*   23/09/15  DWS  TKT-HEAT-0019   LOG SKIPPED/EMPTY REGIONS     CL*01
003400*                                  INSTEAD OF SILENTLY DROPPING  CL*01
003500*                                  THEM                          CL*01
003600*   23/11/03  RFM  TKT-HEAT-0031   REGION CATALOG DECK NO LONGER CL*01
003700*                                  GUARANTEED SORTED - USE FOUND CL*01
003800*                                  INDEX, NOT LOAD SUBSCRIPT     CL*01
003900*   24/01/30  DWS  TKT-HEAT-0040   FILE STATUS DIAGNOSTIC ON     CL*01
004000*                                  OPEN FAILURES                 CL*01
004100*   98/11/12  RFM  Y2K-0003        FOUR-DIGIT OBS-DATE YEAR      CL*01
004200*                                  CONFIRMED THROUGHOUT - NO     CL*01
004300*                                  TWO-DIGIT YEAR FIELDS IN THIS CL*01
004400*                                  PROGRAM                       CL*01
004500*   24/03/18  DWS  TKT-HEAT-0047   GRAND TOTAL OF SKIPPED        CL*01
004600*                                  REGIONS ON THE RUN LOG        CL*01
004610*   24/06/05  RFM  TKT-HEAT-0052   MOVED SKELETON BUILD TO 480-  CL*04
004620*                                  OFF THE SORTED BRONZE PASS -  CL*04
004630*                                  RAWDISC ARRIVAL ORDER NEVER   CL*04
004640*                                  GUARANTEED OBS-DATE ORDER     CL*04
004650*                                  WITHIN A REGION.  DROPPED THE CL*04
004660*                                  DUPLICATE PHASE-A MANIFEST    CL*04
004670*                                  ACCUMULATION (WAS WRITING TO  CL*04
004680*                                  MANIFEST-FILE BEFORE IT WAS   CL*04
004690*                                  EVEN OPEN).                   CL*04
004700******************************************************************CL*01
004800 IDENTIFICATION DIVISION.                                         CL*01
004900 PROGRAM-ID.     LSTBRZ01.                                        CL*01
005000 AUTHOR.         R. F. MARCHETTI.                                 CL*01
005100 INSTALLATION.   CLIMATE SYSTEMS GROUP.                           CL*01
005200 DATE-WRITTEN.   AUGUST 1987.                                     CL*01
005300 DATE-COMPILED.                                                   CL*01
005400 SECURITY.       NON-CONFIDENTIAL.                                CL*01
005500*                                                                 CL*01
005600 ENVIRONMENT DIVISION.                                            CL*01
005700 CONFIGURATION SECTION.                                           CL*01
005800 SOURCE-COMPUTER.   IBM-390.                                      CL*01
005900 OBJECT-COMPUTER.   IBM-390.                                      CL*01
006000 SPECIAL-NAMES.                                                   CL*01
006100     C01 IS TOP-OF-FORM.                                          CL*01
006200 INPUT-OUTPUT SECTION.                                            CL*01
006300 FILE-CONTROL.                                                    CL*01
006400                                                                  CL*01
006500     SELECT REGNCAT-FILE ASSIGN TO REGNCAT                        CL*01
006600         ORGANIZATION IS SEQUENTIAL                               CL*01
006700         FILE STATUS  IS WS-REGNCAT-STATUS.                       CL*01
006800                                                                  CL*01
006900     SELECT RAWDISC-FILE ASSIGN TO RAWDISC                        CL*01
007000         ORGANIZATION IS SEQUENTIAL                               CL*01
007100         FILE STATUS  IS WS-RAWDISC-STATUS.                       CL*01
007200                                                                  CL*01
007300     SELECT BRZ-WORK-FILE ASSIGN TO BRZWORK                       CL*01
007400         ORGANIZATION IS SEQUENTIAL                               CL*01
007500         FILE STATUS  IS WS-BRZWORK-STATUS.                       CL*01
007600                                                                  CL*01
007700     SELECT BRZ-SORT-FILE ASSIGN TO BRZSORT.                      CL*01
007800                                                                  CL*01
007900     SELECT BRONZE-OUT-FILE ASSIGN TO BRONZOUT                    CL*01
008000         ORGANIZATION IS SEQUENTIAL                               CL*01
008100         FILE STATUS  IS WS-BRZOUT-STATUS.                        CL*01
008200                                                                  CL*01
008300     SELECT MANIFEST-FILE ASSIGN TO MANFST                        CL*01
008400         ORGANIZATION IS SEQUENTIAL                               CL*01
008500         FILE STATUS  IS WS-MANFST-STATUS.                        CL*01
008600                                                                  CL*01
008700     SELECT INGMETA-FILE ASSIGN TO INGMETA                        CL*01
008800         ORGANIZATION IS SEQUENTIAL                               CL*01
008900         FILE STATUS  IS WS-INGMETA-STATUS.                       CL*01
009000                                                                  CL*01
009100     SELECT SILVER-FILE ASSIGN TO SILVWORK                        CL*01
009200         ORGANIZATION IS SEQUENTIAL                               CL*01
009300         FILE STATUS  IS WS-SILVER-STATUS.                        CL*01
009400                                                                  CL*01
009500******************************************************************CL*01
009600 DATA DIVISION.                                                   CL*01
009700 FILE SECTION.                                                    CL*01
009800                                                                  CL*01
009900 FD  REGNCAT-FILE                                                 CL*01
010000     RECORDING MODE IS F                                          CL*01
010100     BLOCK CONTAINS 0 RECORDS                                     CL*01
010200     LABEL RECORDS ARE STANDARD.                                  CL*01
010300 01  REGNCAT-IN-RECORD              PIC X(80).                   CL*01
010400                                                                  CL*01
010500 FD  RAWDISC-FILE                                                 CL*01
010600     RECORDING MODE IS F                                          CL*01
010700     BLOCK CONTAINS 0 RECORDS                                     CL*01
010800     LABEL RECORDS ARE STANDARD.                                  CL*01
010900 01  RAWDISC-IN-RECORD              PIC X(200).                  CL*01
011000                                                                  CL*01
011100 FD  BRZ-WORK-FILE                                                CL*01
011200     RECORDING MODE IS F                                          CL*01
011300     LABEL RECORDS ARE STANDARD.                                  CL*01
011400 01  BRZ-WORK-RECORD                PIC X(200).                  CL*01
011700                                                                  CL*01
011800 SD  BRZ-SORT-FILE                                                CL*01
011900     DATA RECORD IS BRZ-SORT-RECORD.                              CL*01
012000 01  BRZ-SORT-RECORD.                                             CL*01
012100     05  BSR-REGION-ID            PIC X(8).                       CL*01
012200     05  BSR-OBS-DATE             PIC X(10).                      CL*01
012300     05  BSR-REST-OF-RECORD       PIC X(182).                     CL*01
012400                                                                  CL*01
012500 FD  BRONZE-OUT-FILE                                              CL*01
012600     RECORDING MODE IS F                                          CL*01
012700     LABEL RECORDS ARE STANDARD.                                  CL*01
012900 01  BRONZE-OUT-RECORD              PIC X(200).                  CL*01
013100                                                                  CL*01
013200 FD  MANIFEST-FILE                                                CL*01
013300     RECORDING MODE IS F                                          CL*01
013400     LABEL RECORDS ARE STANDARD.                                  CL*01
013500 01  MANIFEST-OUT-RECORD            PIC X(80).                   CL*01
013600                                                                  CL*01
013700 FD  INGMETA-FILE                                                 CL*01
013800     RECORDING MODE IS F                                          CL*01
013900     LABEL RECORDS ARE STANDARD.                                  CL*01
014000 01  INGMETA-OUT-RECORD             PIC X(132).                  CL*01
014100                                                                  CL*01
014200 FD  SILVER-FILE                                                  CL*01
014300     RECORDING MODE IS F                                          CL*01
014400     LABEL RECORDS ARE STANDARD.                                  CL*01
014500 01  SILVER-OUT-RECORD              PIC X(160).                  CL*01
014600                                                                  CL*01
014700******************************************************************CL*01
014800 WORKING-STORAGE SECTION.                                         CL*01
014900******************************************************************CL*01
015000*    FILE STATUS HOLDERS - ONE PER SELECT, PLUS THE EOF 88S.      CL*01
015100******************************************************************CL*01
015200 01  WS-FILE-STATUSES.                                            CL*01
015300     05  WS-REGNCAT-STATUS        PIC X(2)  VALUE SPACES.         CL*01
015400         88  WS-REGNCAT-OK        VALUE '00'.                     CL*01
015500         88  WS-REGNCAT-EOF-CD    VALUE '10'.                     CL*01
015600     05  WS-RAWDISC-STATUS        PIC X(2)  VALUE SPACES.         CL*01
015700         88  WS-RAWDISC-OK        VALUE '00'.                     CL*01
015800         88  WS-RAWDISC-EOF-CD    VALUE '10'.                     CL*01
015900     05  WS-BRZWORK-STATUS        PIC X(2)  VALUE SPACES.         CL*01
016000         88  WS-BRZWORK-OK        VALUE '00'.                     CL*01
016100     05  WS-BRZOUT-STATUS         PIC X(2)  VALUE SPACES.         CL*01
016200         88  WS-BRZOUT-OK         VALUE '00'.                     CL*01
016300         88  WS-BRZOUT-EOF-CD     VALUE '10'.                     CL*01
016400     05  WS-MANFST-STATUS         PIC X(2)  VALUE SPACES.         CL*01
016500         88  WS-MANFST-OK         VALUE '00'.                     CL*01
016600     05  WS-INGMETA-STATUS        PIC X(2)  VALUE SPACES.         CL*01
016700         88  WS-INGMETA-OK        VALUE '00'.                     CL*01
016800     05  WS-SILVER-STATUS         PIC X(2)  VALUE SPACES.         CL*01
016900         88  WS-SILVER-OK         VALUE '00'.                     CL*01
017000     05  FILLER                   PIC X(14).                      CL*01
017100*                                                                 CL*01
017200*    FILE-STATUS-NUMERIC IS THE SAM1-STYLE ABEND-TEST DEVICE -    CL*01
017300*    A TWO-BYTE DISPLAY STATUS REDEFINED AS COMP-3 SO IT CAN BE   CL*01
017400*    COMPUTED ON AND DISPLAYED IN THE JOB LOG WHEN AN OPEN GOES   CL*01
017500*    BAD.                                                        CL*01
017600 01  WS-FILE-STATUS-DISPLAY       PIC X(2)  VALUE SPACES.         CL*01
017700 01  WS-FILE-STATUS-NUM REDEFINES WS-FILE-STATUS-DISPLAY          CL*01
017800                                  PIC S9(3) COMP-3.                CL*01
017900*                                                                 CL*01
018000 01  WS-SWITCHES.                                                 CL*01
018100     05  WS-REGNCAT-EOF-SW        PIC X     VALUE 'N'.            CL*01
018200         88  WS-REGNCAT-EOF       VALUE 'Y'.                      CL*01
018300     05  WS-RAWDISC-EOF-SW        PIC X     VALUE 'N'.            CL*01
018400         88  WS-RAWDISC-EOF       VALUE 'Y'.                      CL*01
018500     05  WS-BRZOUT-EOF-SW         PIC X     VALUE 'N'.            CL*01
018600         88  WS-BRZOUT-EOF        VALUE 'Y'.                      CL*01
018700     05  WS-REGION-SKIP-SW        PIC X     VALUE 'N'.            CL*01
018800         88  WS-REGION-SKIPPED    VALUE 'Y'.                      CL*01
018900     05  FILLER                   PIC X(10).                      CL*01
018950*                                                                 CL*01
019000 COPY REGNCAT.                                                    CL*01
019010 COPY RAWGCOPY.                                                   CL*01
019020 COPY GRANCOPY.                                                   CL*01
019030 COPY SILVCOPY.                                                   CL*01
019040 COPY MANFCOPY.                                                   CL*01
019050 COPY INGMCOPY.                                                   CL*01
019100*                                                                 CL*01
019200*    PARALLEL DISCOVERY-STATUS TABLE, INDEXED IDENTICALLY TO      CL*01
019300*    RCT-ENTRY (SEE RCT-IX) - HOLDS WHAT THE RAWDISC HEADER ROW   CL*01
019400*    REPORTED FOR EACH CATALOG REGION, WHETHER THAT REGION WAS    CL*01
019500*    SKIPPED OR NOT - NEEDED SO 700-WRITE-INGESTION-METADATA CAN  CL*01
019600*    REPORT ON EVERY CATALOG REGION, NOT JUST THE SUCCESSFUL ONES.CL*01
019700 01  WS-DISCOVERY-TABLE.                                          CL*01
019800     05  WS-DISC-ENTRY OCCURS 10 TIMES.                           CL*01
019900         10  WS-DISC-SEEN-SW      PIC X     VALUE 'N'.            CL*01
020000             88  WS-DISC-SEEN     VALUE 'Y'.                      CL*01
020100         10  WS-DISC-STATUS       PIC X(10) VALUE SPACES.         CL*01
020200         10  WS-DISC-DATE-FROM    PIC X(10) VALUE SPACES.         CL*01
020300         10  WS-DISC-DATE-TO      PIC X(10) VALUE SPACES.         CL*01
020310         10  FILLER               PIC X(04).                      CL*01
020400*                                                                 CL*01
020500 01  WS-CURRENT-HEADER-AREA.                                      CL*01
020600     05  WS-CURR-REGION-ID        PIC X(8)  VALUE SPACES.         CL*01
020700     05  WS-CURR-BBOX-WEST        PIC S9(3)V9(4) VALUE 0.         CL*01
020800     05  WS-CURR-BBOX-SOUTH       PIC S9(3)V9(4) VALUE 0.         CL*01
020900     05  WS-CURR-BBOX-EAST        PIC S9(3)V9(4) VALUE 0.         CL*01
021000     05  WS-CURR-BBOX-NORTH       PIC S9(3)V9(4) VALUE 0.         CL*01
021100     05  FILLER                   PIC X(10).                      CL*01
021200*                                                                 CL*01
021300 01  WS-RUN-PARAMETERS.                                           CL*01
021400     05  WS-RUN-TIMESTAMP         PIC X(20) VALUE SPACES.         CL*01
021500     05  FILLER                   PIC X(20).                      CL*01
021600*                                                                 CL*01
021700*    DATE-BREAKOUT - CLASSIC SHOP DEVICE FOR TURNING AN ISO       CL*01
021800*    YYYY-MM-DD STRING INTO NUMERIC PIECES FOR THE RUN LOG.       CL*01
021900 01  WS-DATE-BREAKOUT             PIC X(10) VALUE SPACES.         CL*01
022000 01  WS-DATE-BREAKOUT-NUM REDEFINES WS-DATE-BREAKOUT.             CL*01
022100     05  WS-DATE-YYYY             PIC 9(4).                       CL*01
022200     05  FILLER                   PIC X.                          CL*01
022300     05  WS-DATE-MM               PIC 99.                         CL*01
022400     05  FILLER                   PIC X.                          CL*01
022500     05  WS-DATE-DD               PIC 99.                         CL*01
022600*                                                                 CL*01
022700*    COUNTERS AND ACCUMULATORS - ALL COMP/COMP-3 PER SHOP         CL*01
022800*    STANDARD.                                                    CL*01
022900 01  WS-RUN-COUNTERS.                                             CL*01
023000     05  WS-GRANULES-WRITTEN      PIC S9(7)  COMP-3 VALUE +0.     CL*01
023100     05  WS-REGIONS-SKIPPED       PIC S9(5)  COMP-3 VALUE +0.     CL*01
023200     05  WS-MANIFEST-ROWS         PIC S9(5)  COMP-3 VALUE +0.     CL*01
023300     05  WS-SKELETON-ROWS         PIC S9(7)  COMP-3 VALUE +0.     CL*01
023400     05  FILLER                   PIC X(10).                      CL*01
023500*                                                                 CL*01
023600*    DISTINCT-GRANULE-ID TRACKING FOR THE CURRENT MANIFEST        CL*01
023700*    REGION.  WS-GID-TABLE-FLAT IS THE OLD SHOP TRICK OF          CL*01
023800*    REDEFINING A TABLE AS ONE LONG ALPHANUMERIC FIELD SO IT CAN  CL*01
023900*    BE BLANKED OUT WITH A SINGLE MOVE SPACES INSTEAD OF A LOOP.  CL*01
024000 01  WS-GID-TABLE-AREA.                                           CL*01
024100     05  WS-GID-COUNT             PIC S9(5) COMP-3 VALUE +0.      CL*01
024200     05  WS-GID-ENTRY OCCURS 500 TIMES PIC X(20).                 CL*01
024300 01  WS-GID-TABLE-FLAT REDEFINES WS-GID-TABLE-AREA.               CL*01
024400     05  FILLER                   PIC X(3).                       CL*01
024500     05  WS-GID-BYTES             PIC X(10000).                   CL*01
024600*                                                                 CL*01
024700*    MANIFEST CONTROL-BREAK WORK AREA.                            CL*01
024800 01  WS-MANIFEST-WORK.                                            CL*01
024900     05  WS-MAN-REGION-ID         PIC X(8)  VALUE SPACES.         CL*01
025000     05  WS-MAN-RECORD-COUNT      PIC S9(5) COMP-3 VALUE +0.      CL*01
025100     05  WS-MAN-DATE-MIN          PIC X(10) VALUE SPACES.         CL*01
025200     05  WS-MAN-DATE-MAX          PIC X(10) VALUE SPACES.         CL*01
025300     05  WS-MAN-PRODUCT           PIC X(10) VALUE SPACES.         CL*01
025400     05  WS-MAN-CLOUD-TOTAL       PIC S9(9)V99 COMP-3 VALUE +0.   CL*01
025500     05  WS-MAN-FIRST-ROW-SW      PIC X     VALUE 'Y'.            CL*01
025600         88  WS-MAN-FIRST-ROW     VALUE 'Y'.                      CL*01
025700     05  FILLER                   PIC X(10).                      CL*01
025800*                                                                 CL*01
025900 01  WS-SUBSCRIPTS.                                               CL*01
026000     05  WS-I                     PIC S9(5) COMP-3 VALUE +0.      CL*01
026100     05  WS-J                     PIC S9(5) COMP-3 VALUE +0.      CL*01
026200     05  FILLER                   PIC X(04).                      CL*01
026300*                                                                 CL*01
026400 77  WS-LOOKUP-REGION-ID          PIC X(8)  VALUE SPACES.         CL*01
026500 77  WS-REGION-FOUND-SW           PIC X     VALUE 'N'.            CL*01
026600     88  WS-REGION-FOUND          VALUE 'Y'.                      CL*01
026700*                                                                 CL*01
026800******************************************************************CL*01
026900 PROCEDURE DIVISION.                                               CL*01
027000******************************************************************CL*01
027100 000-MAIN-RTN.                                                     CL*01
027200     PERFORM 050-INITIALIZE-RTN.                                  CL*01
027300     PERFORM 100-LOAD-REGION-CATALOG.                             CL*01
027400     PERFORM 150-OPEN-PHASE-A-FILES.                              CL*01
027500     PERFORM 300-READ-RAW-RECORD.                                 CL*01
027600     PERFORM 310-PROCESS-RAW-RECORD THRU 310-EXIT                 CL*01
027700             UNTIL WS-RAWDISC-EOF.                                 CL*01
027800     PERFORM 700-WRITE-INGESTION-METADATA THRU 700-EXIT           CL*01
027900             VARYING WS-I FROM 1 BY 1                             CL*01
028000             UNTIL WS-I > RCT-ENTRY-COUNT.                        CL*01
028100     PERFORM 160-CLOSE-PHASE-A-FILES.                             CL*01
028200     PERFORM 400-SORT-BRONZE-TABLE.                               CL*01
028300     PERFORM 450-OPEN-PHASE-C-FILES.                              CL*01
028400     PERFORM 460-READ-BRONZE-RECORD.                              CL*01
028500     PERFORM 470-PROCESS-BRONZE-RECORD THRU 470-EXIT              CL*01
028600             UNTIL WS-BRZOUT-EOF.                                 CL*01
028700     IF NOT WS-MAN-FIRST-ROW                                       CL*01
028800         PERFORM 520-MANIFEST-WRITE                               CL*01
028900     END-IF.                                                       CL*01
029000     PERFORM 900-CLOSE-PHASE-C-FILES.                             CL*01
029100     PERFORM 950-WRAP-UP-RTN.                                     CL*01
029200     GOBACK.                                                      CL*01
029300*                                                                 CL*01
029400 050-INITIALIZE-RTN.                                               CL*01
029500     DISPLAY 'LSTBRZ01 STARTING - BRONZE INGEST'.                 CL*01
029600     ACCEPT WS-RUN-TIMESTAMP.                                      CL*01
029700     IF WS-RUN-TIMESTAMP = SPACES                                  CL*01
029800         MOVE 'RUN-TIMESTAMP-NOT-SUPPLIED' TO WS-RUN-TIMESTAMP     CL*01
029900     END-IF.                                                       CL*01
030000     INITIALIZE WS-RUN-COUNTERS WS-MANIFEST-WORK                  CL*01
031000         WS-GID-TABLE-AREA WS-DISCOVERY-TABLE.                    CL*01
031100     MOVE 'Y' TO WS-MAN-FIRST-ROW-SW.                             CL*01
031200*                                                                 CL*01
031300******************************************************************CL*01
031400*    100 SERIES - REGION CATALOG                                  CL*01
031500******************************************************************CL*01
031600 100-LOAD-REGION-CATALOG.                                          CL*01
031700     OPEN INPUT REGNCAT-FILE.                                      CL*01
031800     IF NOT WS-REGNCAT-OK                                         CL*01
031900         MOVE WS-REGNCAT-STATUS TO WS-FILE-STATUS-DISPLAY         CL*01
032000         DISPLAY 'LSTBRZ01 - REGNCAT OPEN FAILED, STATUS '        CL*01
032100                 WS-FILE-STATUS-NUM                                CL*01
032200         MOVE 16 TO RETURN-CODE                                   CL*01
032300         GOBACK                                                    CL*01
032400     END-IF.                                                       CL*01
032500     PERFORM 110-LOAD-CATALOG-RECORD THRU 110-EXIT                CL*01
032600             UNTIL WS-REGNCAT-EOF.                                CL*01
032700     CLOSE REGNCAT-FILE.                                          CL*01
032800     .                                                             CL*01
032900 110-LOAD-CATALOG-RECORD.                                          CL*01
033000     READ REGNCAT-FILE INTO REGN-CAT-RECORD                       CL*01
033100         AT END                                                    CL*01
033200             SET WS-REGNCAT-EOF TO TRUE                           CL*01
033300         NOT AT END                                                CL*01
033400             PERFORM 120-STORE-CATALOG-ENTRY                      CL*01
033500     END-READ.                                                     CL*01
033600 110-EXIT.                                                         CL*01
033700     EXIT.                                                         CL*01
033800 120-STORE-CATALOG-ENTRY.                                          CL*01
033900     ADD 1 TO RCT-ENTRY-COUNT.                                     CL*01
034000     MOVE REGN-CAT-ID          TO RCT-ID(RCT-ENTRY-COUNT).         CL*01
034100     MOVE REGN-CAT-NAME        TO RCT-NAME(RCT-ENTRY-COUNT).       CL*01
034200     MOVE REGN-CAT-BBOX-WEST   TO RCT-BBOX-WEST(RCT-ENTRY-COUNT).  CL*01
034300     MOVE REGN-CAT-BBOX-SOUTH  TO RCT-BBOX-SOUTH(RCT-ENTRY-COUNT). CL*01
034400     MOVE REGN-CAT-BBOX-EAST   TO RCT-BBOX-EAST(RCT-ENTRY-COUNT).  CL*01
034500     MOVE REGN-CAT-BBOX-NORTH  TO RCT-BBOX-NORTH(RCT-ENTRY-COUNT). CL*01
034600     MOVE REGN-CAT-TYPE        TO RCT-TYPE(RCT-ENTRY-COUNT).       CL*01
034700     .                                                             CL*01
034800*                                                                 CL*01
034900******************************************************************CL*01
035000*    200 SERIES - CATALOG LOOKUP (SEARCH ALL)                     CL*01
035100******************************************************************CL*01
035200 200-FIND-REGION.                                                  CL*01
035300     SET WS-REGION-FOUND-SW TO 'N'.                                CL*01
035400     SET RCT-IX TO 1.                                              CL*01
035500     SEARCH ALL RCT-ENTRY                                          CL*01
035600         WHEN RCT-ID(RCT-IX) = WS-LOOKUP-REGION-ID                CL*01
035700             SET WS-REGION-FOUND-SW TO 'Y'.                        CL*01
035800     .                                                             CL*01
035900*                                                                 CL*01
036000******************************************************************CL*01
036100*    300 SERIES - PHASE A - READ RAW DISCOVERY FEED               CL*01
036200******************************************************************CL*01
036300 150-OPEN-PHASE-A-FILES.                                           CL*01
036400     OPEN INPUT  RAWDISC-FILE.                                     CL*01
036500     OPEN OUTPUT BRZ-WORK-FILE  INGMETA-FILE.                      CL*01
036600     IF NOT WS-RAWDISC-OK                                          CL*01
036700         DISPLAY 'LSTBRZ01 - RAWDISC OPEN FAILED, STATUS '        CL*01
036800                 WS-RAWDISC-STATUS                                 CL*01
036900         MOVE 16 TO RETURN-CODE                                    CL*01
037000         GOBACK                                                    CL*01
037100     END-IF.                                                       CL*01
037200     .                                                             CL*01
037300 160-CLOSE-PHASE-A-FILES.                                          CL*01
037400     CLOSE RAWDISC-FILE BRZ-WORK-FILE INGMETA-FILE.                CL*01
037500     .                                                             CL*01
037600 300-READ-RAW-RECORD.                                              CL*01
037700     READ RAWDISC-FILE INTO RAW-DISC-RECORD                       CL*01
037800         AT END SET WS-RAWDISC-EOF TO TRUE                        CL*01
037900     END-READ.                                                     CL*01
038000     .                                                             CL*01
038100 310-PROCESS-RAW-RECORD.                                           CL*01
038200     IF RAW-IS-HEADER                                              CL*01
038300         PERFORM 320-PROCESS-HEADER-ROW                           CL*01
038400     ELSE                                                          CL*01
038500         IF NOT WS-REGION-SKIPPED                                 CL*01
038600             PERFORM 330-PROCESS-DETAIL-ROW                       CL*01
038700         END-IF                                                    CL*01
038800     END-IF.                                                       CL*01
038900     PERFORM 300-READ-RAW-RECORD.                                 CL*01
039000 310-EXIT.                                                         CL*01
039100     EXIT.                                                         CL*01
039200*                                                                 CL*01
039300 320-PROCESS-HEADER-ROW.                                           CL*01
039400     MOVE RAW-REGION-ID        TO WS-CURR-REGION-ID.               CL*01
039500     MOVE RAW-HDR-BBOX-WEST    TO WS-CURR-BBOX-WEST.               CL*01
039600     MOVE RAW-HDR-BBOX-SOUTH   TO WS-CURR-BBOX-SOUTH.              CL*01
039700     MOVE RAW-HDR-BBOX-EAST    TO WS-CURR-BBOX-EAST.               CL*01
039800     MOVE RAW-HDR-BBOX-NORTH   TO WS-CURR-BBOX-NORTH.              CL*01
039900     MOVE 'N' TO WS-REGION-SKIP-SW.                                CL*01
040000     IF NOT RAW-HDR-SUCCESS OR RAW-HDR-GRANULE-CNT = 0            CL*01
040100         MOVE 'Y' TO WS-REGION-SKIP-SW                            CL*01
040200         ADD 1 TO WS-REGIONS-SKIPPED                              CL*01
040300         DISPLAY 'LSTBRZ01 - SKIPPING REGION ' RAW-REGION-ID       CL*01
040400                 ' STATUS=' RAW-HDR-STATUS                         CL*01
040500                 ' GRANULES-REPORTED=' RAW-HDR-GRANULE-CNT        CL*01
040600     END-IF.                                                       CL*01
041300     MOVE RAW-REGION-ID      TO WS-LOOKUP-REGION-ID.               CL*01
041400     PERFORM 200-FIND-REGION.                                      CL*01
041500     IF WS-REGION-FOUND                                            CL*01
041600         MOVE RAW-HDR-STATUS      TO WS-DISC-STATUS(RCT-IX)       CL*01
041700         MOVE RAW-HDR-DATE-RANGE-FROM                             CL*01
041800                                  TO WS-DISC-DATE-FROM(RCT-IX)     CL*01
041900         MOVE RAW-HDR-DATE-RANGE-TO                               CL*01
042000                                  TO WS-DISC-DATE-TO(RCT-IX)       CL*01
042100         SET WS-DISC-SEEN(RCT-IX) TO TRUE                         CL*01
042200     END-IF.                                                       CL*01
042300     .                                                             CL*01
042400*                                                                 CL*01
042500 330-PROCESS-DETAIL-ROW.                                           CL*01
042600     INITIALIZE BRZ-GRANULE-RECORD.                                CL*04
042700     MOVE RAW-REGION-ID           TO BRZ-REGION-ID.                CL*01
042800     MOVE RAW-DET-GRANULE-ID      TO BRZ-GRANULE-ID.               CL*01
042900     MOVE RAW-DET-GRANULE-TITLE   TO BRZ-GRANULE-TITLE.            CL*01
043000     MOVE RAW-DET-TIME-START      TO BRZ-TIME-START.               CL*01
043100     MOVE RAW-DET-TIME-END        TO BRZ-TIME-END.                 CL*01
043200     MOVE RAW-DET-TIME-START(1:10) TO BRZ-OBS-DATE.                CL*01
043300     IF RAW-DET-CLOUD-GIVEN                                        CL*01
043400         MOVE RAW-DET-CLOUD-COVER TO BRZ-CLOUD-COVER               CL*01
043500     ELSE                                                          CL*01
043600         MOVE 0 TO BRZ-CLOUD-COVER                                CL*01
043700     END-IF.                                                       CL*01
043800     MOVE RAW-DET-PRODUCT         TO BRZ-PRODUCT.                  CL*01
043900     MOVE WS-CURR-BBOX-WEST       TO BRZ-BBOX-WEST.                CL*01
044000     MOVE WS-CURR-BBOX-SOUTH      TO BRZ-BBOX-SOUTH.               CL*01
044100     MOVE WS-CURR-BBOX-EAST       TO BRZ-BBOX-EAST.                CL*01
044200     MOVE WS-CURR-BBOX-NORTH      TO BRZ-BBOX-NORTH.               CL*01
044300     MOVE WS-RUN-TIMESTAMP        TO BRZ-INGEST-TIMESTAMP.         CL*01
044310*                                                                 CL*04
044320*    STASH THE MOCK LST READING IN THE WORK RESERVE - 480-        CL*04
044330*    PICKS IT BACK UP ONCE THE SORT HAS PUT THIS ROW INTO         CL*04
044340*    REGION-ID/OBS-DATE ORDER AND BUILDS THE SKELETON ROW THEN.   CL*04
044350     IF RAW-DET-LST-GIVEN                                          CL*04
044360         MOVE 'Y' TO BRZ-LST-GIVEN-WK-SW                          CL*04
044370         MOVE RAW-DET-LST-MEAN-C TO BRZ-LST-MEAN-C-WK             CL*04
044380     ELSE                                                          CL*04
044390         MOVE 'N' TO BRZ-LST-GIVEN-WK-SW                          CL*04
044395         MOVE 0 TO BRZ-LST-MEAN-C-WK                              CL*04
044400     END-IF.                                                       CL*04
044500     WRITE BRZ-WORK-RECORD FROM BRZ-GRANULE-RECORD.                CL*01
044600     ADD 1 TO WS-GRANULES-WRITTEN.                                CL*01
044700     .                                                             CL*01
049300*                                                                 CL*01
049400******************************************************************CL*01
049500*    400 SERIES - CONSOLIDATION SORT                              CL*01
049600******************************************************************CL*01
049700 400-SORT-BRONZE-TABLE.                                            CL*01
049800     SORT BRZ-SORT-FILE                                            CL*01
049900         ON ASCENDING KEY BSR-REGION-ID BSR-OBS-DATE              CL*01
050000         USING BRZ-WORK-FILE                                       CL*01
050100         GIVING BRONZE-OUT-FILE.                                   CL*01
050200     IF NOT WS-BRZOUT-OK                                           CL*01
050300         DISPLAY 'LSTBRZ01 - SORT/GIVING FAILED, STATUS '         CL*01
050400                 WS-BRZOUT-STATUS                                  CL*01
050500         MOVE 16 TO RETURN-CODE                                    CL*01
050600         GOBACK                                                    CL*01
050700     END-IF.                                                       CL*01
050800     .                                                             CL*01
050900*                                                                 CL*01
051000******************************************************************CL*01
051100*    450/460/470 SERIES - PHASE C - MANIFEST OVER SORTED BRONZE   CL*01
051200******************************************************************CL*01
051300 450-OPEN-PHASE-C-FILES.                                           CL*01
051400     OPEN INPUT  BRONZE-OUT-FILE.                                  CL*01
051500     OPEN OUTPUT MANIFEST-FILE SILVER-FILE.                        CL*04
051600     MOVE 'Y' TO WS-MAN-FIRST-ROW-SW.                              CL*01
051700     .                                                             CL*01
051800 900-CLOSE-PHASE-C-FILES.                                          CL*01
051900     CLOSE BRONZE-OUT-FILE MANIFEST-FILE SILVER-FILE.              CL*04
052000     .                                                             CL*01
052100 460-READ-BRONZE-RECORD.                                           CL*01
052200     READ BRONZE-OUT-FILE INTO BRZ-GRANULE-RECORD                  CL*01
052300         AT END SET WS-BRZOUT-EOF TO TRUE                         CL*01
052400     END-READ.                                                     CL*01
052500     .                                                             CL*01
052600 470-PROCESS-BRONZE-RECORD.                                        CL*01
052700     IF NOT WS-MAN-FIRST-ROW                                       CL*01
052800       AND BRZ-REGION-ID NOT = WS-MAN-REGION-ID                   CL*01
052900         PERFORM 520-MANIFEST-WRITE                               CL*01
053000         MOVE 'Y' TO WS-MAN-FIRST-ROW-SW                          CL*01
053100     END-IF.                                                       CL*01
053200     PERFORM 510-MANIFEST-ACCUM-ROW.                              CL*01
053250     PERFORM 480-BUILD-SILVER-SKELETON.                           CL*04
053300     PERFORM 460-READ-BRONZE-RECORD.                              CL*01
053400 470-EXIT.                                                         CL*01
053500     EXIT.                                                         CL*01
053510*                                                                 CL*04
053515******************************************************************CL*04
053520*    480 SERIES - METRICS-SKELETON, BUILT OFF THE SORTED BRONZE   CL*04
053525*    ROW SO IT IS ALREADY REGION-ID/OBS-DATE ORDERED FOR LSTSLV01.CL*04
053530******************************************************************CL*04
053535 480-BUILD-SILVER-SKELETON.                                        CL*04
053540     INITIALIZE SIL-METRIC-RECORD.                                 CL*04
053545     MOVE BRZ-REGION-ID           TO SIL-REGION-ID.                CL*04
053550     MOVE BRZ-OBS-DATE            TO SIL-OBS-DATE.                 CL*04
053555     MOVE BRZ-GRANULE-ID          TO SIL-GRANULE-ID.               CL*04
053560     MOVE BRZ-PRODUCT             TO SIL-PRODUCT.                  CL*04
053565     MOVE BRZ-CLOUD-COVER         TO SIL-CLOUD-COVER.              CL*04
053570     IF BRZ-CLOUD-COVER < 50                                       CL*04
053575         SET SIL-QUALITY-GOOD TO TRUE                             CL*04
053580     ELSE                                                          CL*04
053585         SET SIL-QUALITY-POOR TO TRUE                             CL*04
053590     END-IF.                                                       CL*04
053595     MOVE 0 TO SIL-HEATWAVE-FLAG.                                 CL*04
053600     SET SIL-STATUS-PENDING TO TRUE.                               CL*04
053605     IF BRZ-LST-GIVEN-WK-SW = 'Y'                                  CL*04
053610         SET SIL-LST-WAS-GIVEN TO TRUE                            CL*04
053615         MOVE BRZ-LST-MEAN-C-WK TO SIL-LST-MEAN-C                 CL*04
053620     ELSE                                                          CL*04
053625         MOVE 'N' TO SIL-LST-PRESENT-WK                          CL*04
053630         MOVE 0 TO SIL-LST-MEAN-C                                 CL*04
053635     END-IF.                                                       CL*04
053640     WRITE SILVER-OUT-RECORD FROM SIL-METRIC-RECORD.              CL*04
053645     ADD 1 TO WS-SKELETON-ROWS.                                   CL*04
053650     .                                                             CL*04
053655*                                                                 CL*04
053700 510-MANIFEST-ACCUM-ROW.                                           CL*01
053800     IF WS-MAN-FIRST-ROW                                           CL*01
053900         MOVE BRZ-REGION-ID  TO WS-MAN-REGION-ID                  CL*01
054000         MOVE BRZ-PRODUCT    TO WS-MAN-PRODUCT                    CL*01
054100         MOVE BRZ-OBS-DATE   TO WS-MAN-DATE-MIN                   CL*01
054200         MOVE BRZ-OBS-DATE   TO WS-MAN-DATE-MAX                   CL*01
054300         MOVE 0 TO WS-MAN-RECORD-COUNT WS-MAN-CLOUD-TOTAL          CL*01
054400         MOVE 0 TO WS-GID-COUNT                                    CL*01
054500         MOVE 'N' TO WS-MAN-FIRST-ROW-SW                          CL*01
054600     END-IF.                                                       CL*01
054700     IF BRZ-OBS-DATE < WS-MAN-DATE-MIN                             CL*01
054800         MOVE BRZ-OBS-DATE TO WS-MAN-DATE-MIN                     CL*01
054900     END-IF.                                                       CL*01
055000     IF BRZ-OBS-DATE > WS-MAN-DATE-MAX                             CL*01
055100         MOVE BRZ-OBS-DATE TO WS-MAN-DATE-MAX                     CL*01
055200     END-IF.                                                       CL*01
055300     ADD 1 TO WS-MAN-RECORD-COUNT.                                CL*01
055400     ADD BRZ-CLOUD-COVER TO WS-MAN-CLOUD-TOTAL.                   CL*01
055500     PERFORM 600-ADD-DISTINCT-GRANULE.                            CL*01
055600     .                                                             CL*01
055700 520-MANIFEST-WRITE.                                               CL*01
055800     MOVE WS-MAN-REGION-ID        TO MAN-REGION-ID.                CL*01
055900     MOVE WS-MAN-RECORD-COUNT     TO MAN-RECORD-COUNT.             CL*01
056000     MOVE WS-MAN-DATE-MIN         TO MAN-DATE-MIN.                 CL*01
056100     MOVE WS-MAN-DATE-MAX         TO MAN-DATE-MAX.                 CL*01
056200     MOVE WS-MAN-PRODUCT          TO MAN-PRODUCT.                  CL*01
056300     IF WS-MAN-RECORD-COUNT > 0                                    CL*01
056400         COMPUTE MAN-CLOUD-COVER-MEAN ROUNDED =                   CL*01
056450             WS-MAN-CLOUD-TOTAL / WS-MAN-RECORD-COUNT              CL*01
056480     ELSE                                                          CL*01
056600         MOVE 0 TO MAN-CLOUD-COVER-MEAN                           CL*01
056700     END-IF.                                                       CL*01
056800     MOVE WS-GID-COUNT            TO MAN-GRANULE-COUNT.            CL*01
056900     WRITE MANIFEST-OUT-RECORD FROM MAN-MANIFEST-RECORD.          CL*01
057000     ADD 1 TO WS-MANIFEST-ROWS.                                   CL*01
057100     .                                                             CL*01
057200*                                                                 CL*01
057300******************************************************************CL*01
057400*    600 SERIES - DISTINCT GRANULE COUNT                          CL*01
057500******************************************************************CL*01
057600 600-ADD-DISTINCT-GRANULE.                                         CL*01
057700     MOVE 'N' TO WS-REGION-FOUND-SW.                              CL*01
057800     PERFORM 610-SCAN-GID-TABLE THRU 610-EXIT                      CL*01
057900             VARYING WS-J FROM 1 BY 1                             CL*01
058000             UNTIL WS-J > WS-GID-COUNT.                            CL*01
058100     IF NOT WS-REGION-FOUND                                        CL*01
058200       AND WS-GID-COUNT < 500                                      CL*01
058300         ADD 1 TO WS-GID-COUNT                                     CL*01
058400         MOVE BRZ-GRANULE-ID TO WS-GID-ENTRY(WS-GID-COUNT)        CL*01
058500     END-IF.                                                       CL*01
058600     .                                                             CL*01
058700 610-SCAN-GID-TABLE.                                                CL*01
058800     IF WS-GID-ENTRY(WS-J) = BRZ-GRANULE-ID                       CL*01
058900         SET WS-REGION-FOUND-SW TO 'Y'                            CL*01
059000     END-IF.                                                       CL*01
059100 610-EXIT.                                                         CL*01
059200     EXIT.                                                         CL*01
059300*                                                                 CL*01
059400******************************************************************CL*01
059500*    700 SERIES - INGESTION METADATA, ONE ROW PER CATALOG REGION  CL*01
059600******************************************************************CL*01
059700 700-WRITE-INGESTION-METADATA.                                     CL*01
059800     MOVE RCT-ID(WS-I)            TO ING-REGION-ID.                CL*01
059900     MOVE RCT-NAME(WS-I)          TO ING-REGION-NAME.              CL*01
060000     MOVE RCT-BBOX-WEST(WS-I)     TO ING-BBOX-WEST.                CL*01
060100     MOVE RCT-BBOX-SOUTH(WS-I)    TO ING-BBOX-SOUTH.               CL*01
060200     MOVE RCT-BBOX-EAST(WS-I)     TO ING-BBOX-EAST.                CL*01
060300     MOVE RCT-BBOX-NORTH(WS-I)    TO ING-BBOX-NORTH.                CL*01
060400     IF WS-DISC-SEEN(WS-I)                                        CL*01
060500         MOVE WS-DISC-STATUS(WS-I)    TO ING-DISCOVERY-STATUS     CL*01
060600         MOVE WS-DISC-DATE-FROM(WS-I) TO ING-DATE-RANGE-FROM      CL*01
060700         MOVE WS-DISC-DATE-TO(WS-I)   TO ING-DATE-RANGE-TO        CL*01
060800     ELSE                                                          CL*01
060900         MOVE 'not-run   ' TO ING-DISCOVERY-STATUS                CL*01
061000         MOVE SPACES TO ING-DATE-RANGE-FROM ING-DATE-RANGE-TO      CL*01
061100     END-IF.                                                       CL*01
061200     WRITE INGMETA-OUT-RECORD FROM ING-META-RECORD.               CL*01
061300 700-EXIT.                                                         CL*01
061400     EXIT.                                                         CL*01
061500*                                                                 CL*01
061600******************************************************************CL*01
061700*    900 SERIES - WRAP UP                                         CL*01
061800******************************************************************CL*01
061900 950-WRAP-UP-RTN.                                                  CL*01
062000     DISPLAY 'LSTBRZ01 COMPLETE - GRANULES=' WS-GRANULES-WRITTEN  CL*01
062100             ' SKELETON-ROWS=' WS-SKELETON-ROWS                   CL*01
062200             ' MANIFEST-ROWS=' WS-MANIFEST-ROWS                   CL*01
062300             ' REGIONS-SKIPPED=' WS-REGIONS-SKIPPED.              CL*01
062400     .                                                             CL*01
