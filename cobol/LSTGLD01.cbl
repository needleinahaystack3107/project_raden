000100******************************************************************CL*03
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION               CL*03
000300* ALL RIGHTS RESERVED                                             CL*03
000400******************************************************************CL*03
000500* PROGRAM:   LSTGLD01                                             CL*03
000600*                                                                 CL*03
000700* AUTHOR :   D. W. SANTORA                                        CL*03
000800*                                                                 CL*03
000900* THIRD AND LAST STEP OF THE URBAN HEAT-ISLAND NIGHTLY BATCH.     CL*03
001000* CONTROL-BREAKS THE FINISHED SILVER METRICS TABLE ON REGION-ID   CL*03
001100* AND, FOR EACH CATALOG REGION -                                  CL*03
001200*     - ACCUMULATES THE YEAR-TO-DATE AVERAGE LST, THE YTD PEAK    CL*03
001300*       UHI INDEX, THE YTD PEAK ANOMALY Z-SCORE AND THE YTD       CL*03
001400*       HEATWAVE-DAY COUNT                                        CL*03
001500*     - CARRIES FORWARD THE MOST RECENT OBSERVATION'S LST, CDD,  CL*03
001600*       HDD AND Z-SCORE AS "TODAY'S" READING                     CL*03
001700* AND WRITES BOTH A GOLD KPI SUMMARY ROW PER REGION AND A PRINTED CL*03
001800* KPI REPORT WITH A REGION DETAIL LINE, A REGION FOOTER AND A     CL*03
001900* GRAND-TOTAL LINE ACROSS ALL REGIONS.                            CL*03
002000*                                                                 CL*03
002100* REGIONS WITH NO SILVER ROWS AT ALL (NOTHING DISCOVERED, OR      CL*03
002200* EVERYTHING FAILED QUALITY) STILL GET A GOLD ROW AND A REPORT    CL*03
002300* LINE - ZERO-FILLED - SO THE REPORT ALWAYS ACCOUNTS FOR EVERY    CL*03
002400* CATALOG REGION.                                                 CL*03
002500******************************************************************CL*03
002600* CHANGE LOG                                                      CL*03
002700*   DATE      BY   TICKET          DESCRIPTION                   CL*03
002800*   --------  ---  --------------  ----------------------------- CL*03
002900*   23/08/09  DWS  TKT-HEAT-0001   ORIGINAL PROGRAM              CL*03
003000*   23/09/12  DWS  TKT-HEAT-0017   PAGE HEADING AND COLUMN        CL*03
003100*                                  HEADINGS ON THE KPI REPORT     CL*03
003200*   23/09/25  RFM  TKT-HEAT-0023   CARRY "TODAY" READING FROM     CL*03
003300*                                  MOST RECENT SILVER ROW         CL*03
003400*   23/10/18  DWS  TKT-HEAT-0029   ZERO-ROW REGIONS STILL GET A   CL*03
003500*                                  GOLD ROW AND REPORT LINE       CL*03
003600*   23/11/30  RFM  TKT-HEAT-0037   YTD AVERAGE EXCLUDES FAILED    CL*03
003700*                                  (QUALITY-POOR / NO-LST) ROWS   CL*03
003800*   98/12/18  DWS  Y2K-0003        REVIEWED - NO TWO-DIGIT YEAR   CL*03
003900*                                  FIELDS ON THIS REPORT          CL*03
004000*   24/05/07  RFM  TKT-HEAT-0058   GRAND-TOTAL LINE ADDED AT THE  CL*03
004100*                                  FOOT OF THE REPORT             CL*03
004200*   24/06/14  DWS  TKT-HEAT-0061   PAGE BREAK ON TOP-OF-FORM      CL*03
004300*                                  EVERY 40 DETAIL LINES          CL*03
004310*   24/06/20  RFM  TKT-HEAT-0065   DETAIL SECTION WAS PRINTING    CL*04
004320*                                  ONLY THE KPI SUMMARY LINE -    CL*04
004330*                                  ADDED THE REGION HEADER AND    CL*04
004340*                                  PER-GRANULE METRIC SERIES      CL*04
004350*                                  LINES AHEAD OF IT, PER THE     CL*04
004360*                                  TICKET-REQUIRED REPORT LAYOUT  CL*04
004370*   24/06/21  RFM  TKT-HEAT-0067   210-ACCUM-SILVER-ROW WAS       CL*05
004372*                                  GATING YTD-AVG-LST-C AND       CL*05
004374*                                  TODAY-* ON SIL-STATUS-PROCESSED CL*05
004376*                                  - AS DESIGNED, THE YTD MEAN    CL*05
004378*                                  ACROSS ALL RECORDS AND TODAY-* CL*05
004380*                                  FROM THE LAST RECORD BY DATE,  CL*05
004382*                                  FAILED ROWS INCLUDED            CL*05
004384*   24/06/23  RFM  TKT-HEAT-0068   GRAND-TOTAL LINE CARRIED NO     CL*06
004386*                                  ROWS-PROCESSED/ROWS-FAILED     CL*06
004388*                                  COUNT - ADDED WS-GT-ROWS-      CL*06
004390*                                  PROCESSED/WS-GT-ROWS-FAILED,   CL*06
004392*                                  TALLIED PER REGION OFF         CL*06
004394*                                  SIL-PROC-STATUS AND PRINTED ON CL*06
004396*                                  THE FOOT-OF-REPORT LINE        CL*06
004400******************************************************************CL*03
004500 IDENTIFICATION DIVISION.                                         CL*03
004600 PROGRAM-ID.     LSTGLD01.                                        CL*03
004700 AUTHOR.         D. W. SANTORA.                                   CL*03
004800 INSTALLATION.   CLIMATE SYSTEMS GROUP.                           CL*03
004900 DATE-WRITTEN.   OCTOBER 1987.                                    CL*03
005000 DATE-COMPILED.                                                   CL*03
005100 SECURITY.       NON-CONFIDENTIAL.                                CL*03
005200*                                                                 CL*03
005300 ENVIRONMENT DIVISION.                                            CL*03
005400 CONFIGURATION SECTION.                                           CL*03
005500 SOURCE-COMPUTER.   IBM-390.                                      CL*03
005600 OBJECT-COMPUTER.   IBM-390.                                      CL*03
005700 SPECIAL-NAMES.                                                   CL*03
005800     C01 IS TOP-OF-FORM.                                          CL*03
005900 INPUT-OUTPUT SECTION.                                            CL*03
006000 FILE-CONTROL.                                                    CL*03
006100                                                                  CL*03
006200     SELECT REGNCAT-FILE  ASSIGN TO REGNCAT                       CL*03
006300         ORGANIZATION IS SEQUENTIAL                               CL*03
006400         FILE STATUS  IS WS-REGNCAT-STATUS.                       CL*03
006500                                                                  CL*03
006600     SELECT SILVER-IN-FILE ASSIGN TO SILVOUT                      CL*03
006700         ORGANIZATION IS SEQUENTIAL                               CL*03
006800         FILE STATUS  IS WS-SILVIN-STATUS.                        CL*03
006900                                                                  CL*03
007000     SELECT GOLDKPI-FILE  ASSIGN TO GOLDKPI                       CL*03
007100         ORGANIZATION IS SEQUENTIAL                               CL*03
007200         FILE STATUS  IS WS-GOLDKPI-STATUS.                       CL*03
007300                                                                  CL*03
007400     SELECT KPI-RPT-FILE   ASSIGN TO KPIRPT                       CL*03
007500         ORGANIZATION IS SEQUENTIAL                               CL*03
007600         FILE STATUS  IS WS-KPIRPT-STATUS.                        CL*03
007700                                                                  CL*03
007800******************************************************************CL*03
007900 DATA DIVISION.                                                   CL*03
008000 FILE SECTION.                                                    CL*03
008100                                                                  CL*03
008200 FD  REGNCAT-FILE                                                 CL*03
008300     RECORDING MODE IS F                                          CL*03
008400     LABEL RECORDS ARE STANDARD.                                  CL*03
008500 01  REGNCAT-IN-RECORD              PIC X(80).                   CL*03
008600                                                                  CL*03
008700 FD  SILVER-IN-FILE                                               CL*03
008800     RECORDING MODE IS F                                          CL*03
008900     LABEL RECORDS ARE STANDARD.                                  CL*03
009000 01  SILVER-IN-RECORD               PIC X(160).                  CL*03
009100                                                                  CL*03
009200 FD  GOLDKPI-FILE                                                 CL*03
009300     RECORDING MODE IS F                                          CL*03
009400     LABEL RECORDS ARE STANDARD.                                  CL*03
009500 01  GOLDKPI-OUT-RECORD             PIC X(132).                  CL*03
009600                                                                  CL*03
009700 FD  KPI-RPT-FILE                                                 CL*03
009800     RECORDING MODE IS F                                          CL*03
009900     LABEL RECORDS ARE STANDARD.                                  CL*03
010000 01  KPI-RPT-LINE                   PIC X(132).                  CL*03
010100                                                                  CL*03
010200******************************************************************CL*03
010300 WORKING-STORAGE SECTION.                                         CL*03
010400******************************************************************CL*03
010500 01  WS-FILE-STATUSES.                                            CL*03
010600     05  WS-REGNCAT-STATUS        PIC X(2)  VALUE SPACES.         CL*03
010700         88  WS-REGNCAT-OK        VALUE '00'.                     CL*03
010800         88  WS-REGNCAT-EOF-CD    VALUE '10'.                     CL*03
010900     05  WS-SILVIN-STATUS         PIC X(2)  VALUE SPACES.         CL*03
011000         88  WS-SILVIN-OK         VALUE '00'.                     CL*03
011100         88  WS-SILVIN-EOF-CD     VALUE '10'.                     CL*03
011200     05  WS-GOLDKPI-STATUS        PIC X(2)  VALUE SPACES.         CL*03
011300         88  WS-GOLDKPI-OK        VALUE '00'.                     CL*03
011400     05  WS-KPIRPT-STATUS         PIC X(2)  VALUE SPACES.         CL*03
011500         88  WS-KPIRPT-OK         VALUE '00'.                     CL*03
011600     05  FILLER                   PIC X(16).                      CL*03
011700*                                                                 CL*03
011800 01  WS-FILE-STATUS-DISPLAY       PIC X(2)  VALUE SPACES.         CL*03
011900 01  WS-FILE-STATUS-NUM REDEFINES WS-FILE-STATUS-DISPLAY          CL*03
012000                                  PIC S9(3) COMP-3.                CL*03
012100*                                                                 CL*03
012200 01  WS-SWITCHES.                                                 CL*03
012300     05  WS-REGNCAT-EOF-SW        PIC X     VALUE 'N'.            CL*03
012400         88  WS-REGNCAT-EOF       VALUE 'Y'.                      CL*03
012500     05  WS-SILVIN-EOF-SW         PIC X     VALUE 'N'.            CL*03
012600         88  WS-SILVIN-EOF        VALUE 'Y'.                      CL*03
012700     05  WS-SILVER-EXHAUSTED-SW   PIC X     VALUE 'N'.            CL*03
012800         88  WS-SILVER-EXHAUSTED  VALUE 'Y'.                      CL*03
012900     05  FILLER                   PIC X(10).                      CL*03
013000*                                                                 CL*03
013100 COPY REGNCAT.                                                    CL*03
013200 COPY SILVCOPY.                                                   CL*03
013300 COPY KPICOPY.                                                    CL*03
013400*                                                                 CL*03
013500 77  WS-LOOKUP-REGION-ID          PIC X(8)  VALUE SPACES.          CL*03
013600 77  WS-REGION-FOUND-SW           PIC X     VALUE 'N'.            CL*03
013700     88  WS-REGION-FOUND          VALUE 'Y'.                       CL*03
013800*                                                                 CL*03
013900*    ONE SILVER ROW IS ALWAYS READ AHEAD OF THE CONTROL BREAK -   CL*03
014000*    WS-HELD-SILVER-ROW AND WS-HELD-REGION-ID ARE WHAT WE ARE     CL*03
014100*    HOLDING WHEN WE DECIDE WHETHER IT BELONGS TO THE REGION      CL*03
014200*    CURRENTLY BEING TOTALLED OR TO THE NEXT ONE.                 CL*03
014300 01  WS-HELD-SILVER-ROW            PIC X(160) VALUE SPACES.       CL*03
014400 01  WS-HELD-REGION-ID             PIC X(8)   VALUE SPACES.       CL*03
014500*                                                                 CL*03
014600*    PER-REGION ACCUMULATORS.                                     CL*03
014700 01  WS-REGION-ACCUM.                                             CL*03
014800     05  WS-ACC-LST-SUM           PIC S9(9)V99 COMP-3 VALUE 0.    CL*03
014900     05  WS-ACC-LST-COUNT         PIC S9(5) COMP-3 VALUE 0.       CL*03
015000     05  WS-ACC-MAX-UHI           PIC S9(3)V99 COMP-3 VALUE 0.    CL*03
015100     05  WS-ACC-MAX-ZSCORE        PIC S9(3)V99 COMP-3 VALUE 0.    CL*03
015200     05  WS-ACC-HEATWAVE-DAYS     PIC S9(5) COMP-3 VALUE 0.       CL*03
015220     05  WS-ACC-ROWS-PROCESSED    PIC S9(5) COMP-3 VALUE 0.       CL*06
015240     05  WS-ACC-ROWS-FAILED       PIC S9(5) COMP-3 VALUE 0.       CL*06
015300     05  WS-ACC-FIRST-ROW-SW      PIC X     VALUE 'Y'.            CL*03
015400         88  WS-ACC-FIRST-ROW     VALUE 'Y'.                      CL*03
015500     05  WS-ACC-ANY-ROWS-SW       PIC X     VALUE 'N'.            CL*03
015600         88  WS-ACC-HAS-ROWS      VALUE 'Y'.                      CL*03
015700     05  FILLER                   PIC X(10).                      CL*03
015800*                                                                 CL*03
015900*    "TODAY" IS THE MOST RECENTLY DATED SILVER ROW SEEN FOR THE   CL*03
016000*    REGION - SINCE THE SILVER TABLE IS IN OBS-DATE SEQUENCE      CL*03
016100*    WITHIN REGION, THAT IS SIMPLY THE LAST ROW OF THE GROUP.     CL*03
016200 01  WS-TODAY-VALUES.                                             CL*03
016300     05  WS-TODAY-LST-MEAN        PIC S9(3)V99 COMP-3 VALUE 0.    CL*03
016400     05  WS-TODAY-CDD             PIC 9(3)V99 COMP-3 VALUE 0.     CL*03
016500     05  WS-TODAY-HDD             PIC 9(3)V99 COMP-3 VALUE 0.     CL*03
016600     05  WS-TODAY-ZSCORE          PIC S9(3)V99 COMP-3 VALUE 0.    CL*03
016700     05  FILLER                   PIC X(08).                      CL*03
016800*                                                                 CL*03
016900*    GRAND-TOTAL ACCUMULATORS ACROSS ALL CATALOG REGIONS.  THE    CL*03
017000*    REDEFINE IS THE SAME ZERO-IN-ONE-MOVE DEVICE USED ON THE     CL*03
017100*    PER-REGION MANIFEST WORK AREA IN LSTBRZ01.                   CL*03
017200 01  WS-GRAND-TOTALS.                                             CL*03
017300     05  WS-GT-REGION-COUNT       PIC S9(5) COMP-3 VALUE 0.       CL*03
017400     05  WS-GT-HEATWAVE-DAYS      PIC S9(7) COMP-3 VALUE 0.       CL*03
017500     05  WS-GT-LST-SUM            PIC S9(9)V99 COMP-3 VALUE 0.    CL*03
017600     05  WS-GT-LST-COUNT          PIC S9(7) COMP-3 VALUE 0.       CL*03
017620     05  WS-GT-ROWS-PROCESSED     PIC S9(7) COMP-3 VALUE 0.       CL*06
017640     05  WS-GT-ROWS-FAILED        PIC S9(7) COMP-3 VALUE 0.       CL*06
017660     05  FILLER                   PIC X(04).                      CL*06
017700 01  WS-GRAND-TOTALS-REDEFINE REDEFINES WS-GRAND-TOTALS.          CL*03
017800     05  WS-GT-RAW                PIC X(30).                      CL*06
017810*                                                                 CL*03
017820*    DATE-BREAKOUT - STANDARD SHOP UTILITY BLOCK, CARRIED IN      CL*03
017830*    EVERY BATCH STEP THAT MIGHT HAVE TO DISPLAY AN OBS-DATE ON   CL*03
017840*    THE JOB LOG OR A FUTURE REPORT COLUMN.                      CL*03
017850 01  WS-DATE-BREAKOUT             PIC X(10) VALUE SPACES.         CL*03
017860 01  WS-DATE-BREAKOUT-NUM REDEFINES WS-DATE-BREAKOUT.             CL*03
017870     05  WS-DATE-YYYY             PIC 9(4).                       CL*03
017880     05  FILLER                   PIC X.                          CL*03
017890     05  WS-DATE-MM               PIC 99.                         CL*03
017895     05  FILLER                   PIC X.                          CL*03
017898     05  WS-DATE-DD               PIC 99.                         CL*03
017900*                                                                 CL*03
018000 01  WS-SUBSCRIPTS.                                                CL*03
018100     05  WS-I                     PIC S9(5) COMP-3 VALUE 0.       CL*03
018200     05  FILLER                   PIC X(04).                      CL*03
018300*                                                                 CL*03
018400******************************************************************CL*03
018500*    KPI REPORT PRINT LINES - SEPARATE 01S IN THIS SHOP'S USUAL   CL*04
018600*    STYLE, EACH MOVED OUT WITH WRITE ... FROM.                   CL*03
018700******************************************************************CL*03
018800 77  WS-LINE-COUNT                PIC S9(3) COMP-3 VALUE 99.      CL*03
018900 77  WS-PAGE-COUNT                PIC S9(3) COMP-3 VALUE 0.       CL*03
019000*                                                                 CL*03
019100 01  RPT-HEADING-1.                                               CL*03
019200     05  FILLER                   PIC X(40) VALUE SPACES.         CL*03
019300     05  FILLER                   PIC X(36)                       CL*03
019400         VALUE 'URBAN HEAT-ISLAND NIGHTLY KPI REPORT'.            CL*03
019500     05  FILLER                   PIC X(6)  VALUE SPACES.         CL*03
019600     05  RPT-H1-PAGE-LIT          PIC X(5)  VALUE 'PAGE '.         CL*03
019700     05  RPT-H1-PAGE-NUM          PIC ZZ9.                        CL*03
019800     05  FILLER                   PIC X(34) VALUE SPACES.         CL*03
019900*                                                                 CL*03
020000 01  RPT-HEADING-2.                                               CL*03
020100     05  FILLER                   PIC X(40) VALUE SPACES.         CL*03
020200     05  FILLER                   PIC X(36)                       CL*03
020300         VALUE 'LSTGLD01 - REGION-ID CONTROL BREAK'.              CL*03
020400     05  FILLER                   PIC X(56) VALUE SPACES.         CL*03
020500*                                                                 CL*03
020600 01  RPT-COLUMN-HDGS.                                             CL*03
020700     05  FILLER PIC X(9)  VALUE 'REGION  '.                       CL*03
020800     05  FILLER PIC X(21) VALUE 'REGION NAME          '.          CL*03
020900     05  FILLER PIC X(10) VALUE 'YTD AVGLST'.                     CL*03
021000     05  FILLER PIC X(9)  VALUE 'YTD MXUHI'.                      CL*03
021100     05  FILLER PIC X(9)  VALUE 'YTD MXZSC'.                      CL*03
021200     05  FILLER PIC X(9)  VALUE 'YTD HTDYS'.                      CL*03
021300     05  FILLER PIC X(10) VALUE 'TODAY LST '.                     CL*03
021400     05  FILLER PIC X(9)  VALUE 'TODAY CDD'.                      CL*03
021500     05  FILLER PIC X(9)  VALUE 'TODAY HDD'.                      CL*03
021600     05  FILLER PIC X(9)  VALUE 'TODAY ZSC'.                      CL*03
021700     05  FILLER PIC X(28) VALUE SPACES.                           CL*03
021800*                                                                 CL*03
021900 01  RPT-DETAIL-LINE.                                             CL*03
022000     05  RPT-DTL-REGION-ID        PIC X(9).                       CL*03
022100     05  RPT-DTL-REGION-NAME      PIC X(21).                      CL*03
022200     05  RPT-DTL-YTD-AVG-LST      PIC -(3)9.99.                   CL*03
022300     05  FILLER                   PIC X(1)  VALUE SPACES.         CL*03
022400     05  RPT-DTL-YTD-MAX-UHI      PIC -(3)9.99.                   CL*03
022500     05  RPT-DTL-YTD-MAX-ZSC      PIC -(3)9.99.                   CL*03
022600     05  RPT-DTL-YTD-HEATDAYS     PIC ZZZZ9.                       CL*03
022700     05  FILLER                   PIC X(4)  VALUE SPACES.         CL*03
022800     05  RPT-DTL-TODAY-LST        PIC -(3)9.99.                   CL*03
022900     05  FILLER                   PIC X(1)  VALUE SPACES.         CL*03
023000     05  RPT-DTL-TODAY-CDD        PIC ZZ9.99.                     CL*03
023100     05  RPT-DTL-TODAY-HDD        PIC ZZ9.99.                     CL*03
023200     05  RPT-DTL-TODAY-ZSC        PIC -(3)9.99.                   CL*03
023300     05  FILLER                   PIC X(14) VALUE SPACES.         CL*03
023400*                                                                 CL*03
023500 01  RPT-FOOTER-LINE.                                               CL*03
023600     05  FILLER                   PIC X(9)  VALUE SPACES.         CL*03
023700     05  FILLER                   PIC X(12)                       CL*03
023800         VALUE '  *** END OF'.                                     CL*03
023900     05  RPT-FTR-REGION-ID        PIC X(9).                       CL*03
024000     05  FILLER                   PIC X(9)                        CL*03
024100         VALUE ' REGION **'.                                       CL*03
024200     05  FILLER                   PIC X(93) VALUE SPACES.         CL*03
024300*                                                                 CL*03
024400 01  RPT-GRAND-TOTAL-LINE.                                        CL*03
024500     05  FILLER                   PIC X(9)  VALUE SPACES.         CL*03
024600     05  FILLER                   PIC X(20)                       CL*03
024700         VALUE 'GRAND TOTAL REGIONS='.                             CL*03
024800     05  RPT-GT-REGIONS           PIC ZZ9.                         CL*03
024900     05  FILLER                   PIC X(4)  VALUE SPACES.         CL*03
025000     05  FILLER                   PIC X(16)                       CL*03
025100         VALUE 'HEATWAVE DAYS= '.                                 CL*03
025200     05  RPT-GT-HEATDAYS          PIC ZZZZ9.                       CL*03
025300     05  FILLER                   PIC X(4)  VALUE SPACES.         CL*03
025400     05  FILLER                   PIC X(12)                       CL*03
025500         VALUE 'AVG ALL LST='.                                    CL*03
025600     05  RPT-GT-AVG-LST           PIC -(3)9.99.                   CL*03
025620     05  FILLER                   PIC X(2)  VALUE SPACES.         CL*06
025640     05  FILLER                   PIC X(8)                        CL*06
025650         VALUE 'ROWS-OK='.                                         CL*06
025660     05  RPT-GT-ROWS-PROC         PIC ZZZZ9.                       CL*06
025670     05  FILLER                   PIC X(2)  VALUE SPACES.         CL*06
025680     05  FILLER                   PIC X(10)                       CL*06
025690         VALUE 'ROWS-FAIL='.                                      CL*06
025695     05  RPT-GT-ROWS-FAIL         PIC ZZZZ9.                       CL*06
025700     05  FILLER                   PIC X(12) VALUE SPACES.         CL*06
025800*                                                                 CL*03
025801******************************************************************CL*04
025802*    NEW FOR TKT-HEAT-0065 - PER-GRANULE METRIC SERIES LINES,     CL*04
025803*    ONE LINE PER SILVER ROW, PRINTED UNDER A REGION HEADER AND   CL*04
025804*    AHEAD OF THE REGION'S KPI SUMMARY LINE.  SAME SEPARATE-01    CL*04
025805*    PER LINE TYPE AS THE REST OF THIS REPORT.                    CL*04
025806******************************************************************CL*04
025807 01  RPT-REGION-HDR-LINE.                                         CL*04
025808     05  FILLER                   PIC X(9)  VALUE SPACES.         CL*04
025809     05  FILLER                   PIC X(8)  VALUE 'REGION: '.     CL*04
025810     05  RPT-RGH-REGION-ID        PIC X(9).                       CL*04
025811     05  FILLER                   PIC X(2)  VALUE SPACES.         CL*04
025812     05  RPT-RGH-REGION-NAME      PIC X(21).                      CL*04
025813     05  FILLER                   PIC X(83) VALUE SPACES.         CL*04
025814*                                                                 CL*04
025815 01  RPT-SERIES-HDGS.                                             CL*04
025816     05  FILLER PIC X(9)  VALUE SPACES.                           CL*04
025817     05  FILLER PIC X(10) VALUE 'OBS-DATE  '.                     CL*04
025818     05  FILLER PIC X(3)  VALUE SPACES.                           CL*04
025819     05  FILLER PIC X(7)  VALUE 'LST MN '.                        CL*04
025820     05  FILLER PIC X(3)  VALUE SPACES.                           CL*04
025821     05  FILLER PIC X(6)  VALUE 'CDD   '.                         CL*04
025822     05  FILLER PIC X(3)  VALUE SPACES.                           CL*04
025823     05  FILLER PIC X(6)  VALUE 'HDD   '.                         CL*04
025824     05  FILLER PIC X(3)  VALUE SPACES.                           CL*04
025825     05  FILLER PIC X(1)  VALUE 'H'.                              CL*04
025826     05  FILLER PIC X(6)  VALUE SPACES.                           CL*04
025827     05  FILLER PIC X(7)  VALUE 'UHI IDX'.                        CL*04
025828     05  FILLER PIC X(3)  VALUE SPACES.                           CL*04
025829     05  FILLER PIC X(7)  VALUE 'Z-SCORE'.                        CL*04
025830     05  FILLER PIC X(58) VALUE SPACES.                           CL*04
025831*                                                                 CL*04
025832 01  RPT-SERIES-LINE.                                             CL*04
025833     05  FILLER                   PIC X(9)  VALUE SPACES.         CL*04
025834     05  RPT-SRS-OBS-DATE         PIC X(10).                      CL*04
025835     05  FILLER                   PIC X(3)  VALUE SPACES.         CL*04
025836     05  RPT-SRS-LST-MEAN         PIC -(3)9.99.                   CL*04
025837     05  FILLER                   PIC X(3)  VALUE SPACES.         CL*04
025838     05  RPT-SRS-CDD              PIC ZZ9.99.                     CL*04
025839     05  FILLER                   PIC X(3)  VALUE SPACES.         CL*04
025840     05  RPT-SRS-HDD              PIC ZZ9.99.                     CL*04
025841     05  FILLER                   PIC X(3)  VALUE SPACES.         CL*04
025842     05  RPT-SRS-HTWV-FLAG        PIC 9.                          CL*04
025843     05  FILLER                   PIC X(6)  VALUE SPACES.         CL*04
025844     05  RPT-SRS-UHI              PIC -(3)9.99.                   CL*04
025845     05  FILLER                   PIC X(3)  VALUE SPACES.         CL*04
025846     05  RPT-SRS-ZSCORE           PIC -(3)9.99.                   CL*04
025847     05  FILLER                   PIC X(58) VALUE SPACES.         CL*04
025848*                                                                 CL*04
025900******************************************************************CL*03
026000 PROCEDURE DIVISION.                                               CL*03
026100******************************************************************CL*03
026200 000-MAIN-RTN.                                                     CL*03
026300     PERFORM 050-INITIALIZE-RTN.                                  CL*03
026400     PERFORM 100-LOAD-REGION-CATALOG.                             CL*03
026500     PERFORM 150-OPEN-OTHER-FILES.                                CL*03
026600     PERFORM 160-PRINT-PAGE-HEADING.                              CL*03
026700     PERFORM 180-READ-SILVER-ROW.                                 CL*03
026800     PERFORM 200-PROCESS-CATALOG-REGION THRU 200-EXIT             CL*03
026900             VARYING WS-I FROM 1 BY 1                             CL*03
027000             UNTIL WS-I > RCT-ENTRY-COUNT.                        CL*03
027100     PERFORM 300-GRAND-TOTALS-RTN.                                CL*03
027200     PERFORM 900-CLOSE-RTN.                                       CL*03
027300     PERFORM 950-WRAP-UP-RTN.                                     CL*03
027400     GOBACK.                                                      CL*03
027500*                                                                 CL*03
027600 050-INITIALIZE-RTN.                                               CL*03
027700     DISPLAY 'LSTGLD01 STARTING - GOLD AGGREGATE / KPI REPORT'.   CL*03
027800     .                                                             CL*03
027900 100-LOAD-REGION-CATALOG.                                          CL*03
028000     OPEN INPUT REGNCAT-FILE.                                      CL*03
028100     PERFORM 110-LOAD-CATALOG-RECORD THRU 110-EXIT                CL*03
028200             UNTIL WS-REGNCAT-EOF.                                CL*03
028300     CLOSE REGNCAT-FILE.                                          CL*03
028400     .                                                             CL*03
028500 110-LOAD-CATALOG-RECORD.                                          CL*03
028600     READ REGNCAT-FILE INTO REGN-CAT-RECORD                       CL*03
028700         AT END                                                    CL*03
028800             SET WS-REGNCAT-EOF TO TRUE                           CL*03
028900         NOT AT END                                                CL*03
029000             ADD 1 TO RCT-ENTRY-COUNT                              CL*03
029100             MOVE REGN-CAT-ID   TO RCT-ID(RCT-ENTRY-COUNT)         CL*03
029200             MOVE REGN-CAT-NAME TO RCT-NAME(RCT-ENTRY-COUNT)       CL*03
029300     END-READ.                                                     CL*03
029400 110-EXIT.                                                         CL*03
029500     EXIT.                                                         CL*03
029600*                                                                 CL*03
029700 150-OPEN-OTHER-FILES.                                             CL*03
029800     OPEN INPUT  SILVER-IN-FILE.                                   CL*03
029900     OPEN OUTPUT GOLDKPI-FILE KPI-RPT-FILE.                       CL*03
030000     IF NOT WS-SILVIN-OK                                           CL*03
030100         DISPLAY 'LSTGLD01 - SILVER-IN OPEN FAILED, STATUS '      CL*03
030200                 WS-SILVIN-STATUS                                  CL*03
030300         MOVE 16 TO RETURN-CODE                                    CL*03
030400         GOBACK                                                    CL*03
030500     END-IF.                                                       CL*03
030600     .                                                             CL*03
030700 900-CLOSE-RTN.                                                    CL*03
030800     CLOSE SILVER-IN-FILE GOLDKPI-FILE KPI-RPT-FILE.              CL*03
030900     .                                                             CL*03
031000*                                                                 CL*03
031100 180-READ-SILVER-ROW.                                              CL*03
031200     IF WS-SILVER-EXHAUSTED                                        CL*03
031300         GO TO 180-EXIT                                            CL*03
031400     END-IF.                                                       CL*03
031500     READ SILVER-IN-FILE INTO SIL-METRIC-RECORD                   CL*03
031600         AT END                                                    CL*03
031700             SET WS-SILVER-EXHAUSTED TO TRUE                      CL*03
031800         NOT AT END                                                CL*03
031900             MOVE SIL-METRIC-RECORD TO WS-HELD-SILVER-ROW         CL*03
032000             MOVE SIL-REGION-ID     TO WS-HELD-REGION-ID           CL*03
032100     END-READ.                                                     CL*03
032200 180-EXIT.                                                         CL*03
032300     EXIT.                                                         CL*03
032400*                                                                 CL*03
032500******************************************************************CL*03
032600*    200 SERIES - ONE CATALOG REGION AT A TIME                    CL*03
032700******************************************************************CL*03
032800 200-PROCESS-CATALOG-REGION.                                       CL*03
032900     INITIALIZE WS-REGION-ACCUM WS-TODAY-VALUES.                  CL*03
033000     MOVE 'Y' TO WS-ACC-FIRST-ROW-SW.                             CL*03
033050     PERFORM 205-PRINT-REGION-HEADER.                              CL*04
033100     PERFORM 210-ACCUM-SILVER-ROW THRU 210-EXIT                   CL*03
033200             UNTIL WS-SILVER-EXHAUSTED                            CL*03
033300             OR WS-HELD-REGION-ID NOT = RCT-ID(WS-I).             CL*03
033400     PERFORM 220-WRITE-GOLD-ROW.                                  CL*03
033500     PERFORM 230-PRINT-DETAIL-LINE.                               CL*03
033600     PERFORM 240-PRINT-FOOTER-LINE.                               CL*03
033700 200-EXIT.                                                         CL*03
033800     EXIT.                                                         CL*03
033810*                                                                 CL*04
033820******************************************************************CL*04
033830*    205 - REGION HEADER AND METRIC SERIES COLUMN HEADINGS,       CL*04
033840*    PRINTED ONCE PER CATALOG REGION AHEAD OF ITS SERIES LINES.   CL*04
033850******************************************************************CL*04
033860 205-PRINT-REGION-HEADER.                                          CL*04
033870     IF WS-LINE-COUNT > 38                                         CL*04
033880         PERFORM 160-PRINT-PAGE-HEADING                           CL*04
033890     END-IF.                                                       CL*04
033900     MOVE RCT-ID(WS-I)            TO RPT-RGH-REGION-ID.            CL*04
033910     MOVE RCT-NAME(WS-I)          TO RPT-RGH-REGION-NAME.          CL*04
033920     WRITE KPI-RPT-LINE FROM RPT-REGION-HDR-LINE                  CL*04
033930         AFTER ADVANCING 2 LINES.                                  CL*04
033940     WRITE KPI-RPT-LINE FROM RPT-SERIES-HDGS                     CL*04
033950         AFTER ADVANCING 1 LINE.                                   CL*04
033960     ADD 2 TO WS-LINE-COUNT.                                      CL*04
033970     .                                                             CL*04
033980*                                                                 CL*04
034000 210-ACCUM-SILVER-ROW.                                             CL*03
034100     MOVE WS-HELD-SILVER-ROW TO SIL-METRIC-RECORD.                CL*03
034200     SET WS-ACC-HAS-ROWS TO TRUE.                                  CL*03
034300     ADD SIL-LST-MEAN-C TO WS-ACC-LST-SUM.                        CL*05
034400     ADD 1 TO WS-ACC-LST-COUNT.                                   CL*05
034500     IF WS-ACC-FIRST-ROW OR SIL-UHI-INDEX > WS-ACC-MAX-UHI        CL*03
034600         MOVE SIL-UHI-INDEX TO WS-ACC-MAX-UHI                     CL*03
034700     END-IF.                                                       CL*05
034800     IF WS-ACC-FIRST-ROW OR                                       CL*03
034900        SIL-ANOMALY-ZSCORE > WS-ACC-MAX-ZSCORE                    CL*03
035000         MOVE SIL-ANOMALY-ZSCORE TO WS-ACC-MAX-ZSCORE             CL*03
035100     END-IF.                                                       CL*05
035200     MOVE SIL-LST-MEAN-C  TO WS-TODAY-LST-MEAN.                   CL*05
035300     MOVE SIL-CDD         TO WS-TODAY-CDD.                        CL*05
035400     MOVE SIL-HDD         TO WS-TODAY-HDD.                        CL*05
035500     MOVE SIL-ANOMALY-ZSCORE TO WS-TODAY-ZSCORE.                  CL*05
035600     MOVE 'N' TO WS-ACC-FIRST-ROW-SW.                             CL*05
035700     IF SIL-IN-HEATWAVE                                            CL*03
035800         ADD 1 TO WS-ACC-HEATWAVE-DAYS                            CL*03
035900     END-IF.                                                       CL*03
035910     IF SIL-STATUS-PROCESSED                                       CL*06
035920         ADD 1 TO WS-ACC-ROWS-PROCESSED                            CL*06
035930     END-IF.                                                       CL*06
035940     IF SIL-STATUS-FAILED                                          CL*06
035950         ADD 1 TO WS-ACC-ROWS-FAILED                               CL*06
035960     END-IF.                                                       CL*06
036000*                                                                 CL*05
036050*    TKT-HEAT-0067 - YTD-AVG-LST-C AND TODAY-* NOW ACCUMULATE     CL*05
036060*    FROM EVERY HELD ROW, NOT JUST SIL-STATUS-PROCESSED ONES -    CL*05
036070*    THE TICKET CALLS FOR THE MEAN ACROSS ALL OF A REGION'S      CL*05
036080*    RECORDS AND TODAY-* FROM THE LAST RECORD BY DATE, FAILED OR CL*05
036090*    NOT.                                                        CL*05
036150     PERFORM 215-PRINT-SERIES-LINE.                                CL*04
036200     PERFORM 180-READ-SILVER-ROW.                                 CL*03
036300 210-EXIT.                                                         CL*03
036400     EXIT.                                                         CL*03
036410*                                                                 CL*04
036420******************************************************************CL*04
036430*    215 - ONE METRIC SERIES LINE PER SILVER ROW.  A ROW THAT     CL*04
036440*    FAILED QUALITY NEVER REACHED LSTSLV01'S METRIC CALCULATIONS  CL*04
036450*    SO ITS FIELDS ARE STILL ZERO FROM THE SKELETON - THEY PRINT  CL*04
036460*    AS ZERO/0.00 RATHER THAN BEING SKIPPED, AS DESIGNED.        CL*04
036470******************************************************************CL*04
036480 215-PRINT-SERIES-LINE.                                            CL*04
036490     IF WS-LINE-COUNT > 40                                         CL*04
036500         PERFORM 160-PRINT-PAGE-HEADING                           CL*04
036510     END-IF.                                                       CL*04
036520     MOVE SIL-OBS-DATE            TO RPT-SRS-OBS-DATE.             CL*04
036530     MOVE SIL-LST-MEAN-C          TO RPT-SRS-LST-MEAN.             CL*04
036540     MOVE SIL-CDD                 TO RPT-SRS-CDD.                  CL*04
036550     MOVE SIL-HDD                 TO RPT-SRS-HDD.                  CL*04
036560     MOVE SIL-HEATWAVE-FLAG       TO RPT-SRS-HTWV-FLAG.            CL*04
036570     MOVE SIL-UHI-INDEX           TO RPT-SRS-UHI.                  CL*04
036580     MOVE SIL-ANOMALY-ZSCORE      TO RPT-SRS-ZSCORE.               CL*04
036590     WRITE KPI-RPT-LINE FROM RPT-SERIES-LINE                      CL*04
036595         AFTER ADVANCING 1 LINE.                                   CL*04
036598     ADD 1 TO WS-LINE-COUNT.                                      CL*04
036599     .                                                             CL*04
036600******************************************************************CL*03
036700*    220 SERIES - GOLD KPI ROW                                    CL*03
036800******************************************************************CL*03
036900 220-WRITE-GOLD-ROW.                                               CL*03
037000     MOVE RCT-ID(WS-I)            TO KPI-REGION-ID.                CL*03
037100     MOVE RCT-NAME(WS-I)          TO KPI-REGION-NAME.              CL*03
037200     IF WS-ACC-LST-COUNT > 0                                       CL*03
037300         COMPUTE KPI-YTD-AVG-LST-C ROUNDED =                      CL*03
037400             WS-ACC-LST-SUM / WS-ACC-LST-COUNT                    CL*03
037500     ELSE                                                          CL*03
037600         MOVE 0 TO KPI-YTD-AVG-LST-C                              CL*03
037700     END-IF.                                                       CL*03
037800     MOVE WS-ACC-MAX-UHI          TO KPI-YTD-MAX-UHI.             CL*03
037900     MOVE WS-ACC-MAX-ZSCORE       TO KPI-YTD-MAX-ZSCORE.          CL*03
038000     MOVE WS-ACC-HEATWAVE-DAYS    TO KPI-YTD-HEATWAVE-DAYS.       CL*03
038100     MOVE WS-TODAY-LST-MEAN       TO KPI-TODAY-LST-MEAN-C.        CL*03
038200     MOVE WS-TODAY-CDD            TO KPI-TODAY-CDD.                CL*03
038300     MOVE WS-TODAY-HDD            TO KPI-TODAY-HDD.                CL*03
038400     MOVE WS-TODAY-ZSCORE         TO KPI-TODAY-ZSCORE.            CL*03
038500     WRITE GOLDKPI-OUT-RECORD FROM KPI-SUMMARY-RECORD.            CL*03
038600     ADD 1 TO WS-GT-REGION-COUNT.                                 CL*03
038700     ADD WS-ACC-HEATWAVE-DAYS TO WS-GT-HEATWAVE-DAYS.             CL*03
038800     ADD WS-ACC-LST-SUM       TO WS-GT-LST-SUM.                   CL*03
038900     ADD WS-ACC-LST-COUNT     TO WS-GT-LST-COUNT.                 CL*03
038920     ADD WS-ACC-ROWS-PROCESSED TO WS-GT-ROWS-PROCESSED.           CL*06
038940     ADD WS-ACC-ROWS-FAILED    TO WS-GT-ROWS-FAILED.              CL*06
039000     .                                                             CL*03
039100*                                                                 CL*03
039200******************************************************************CL*03
039300*    230/240 SERIES - KPI REPORT LINES                            CL*03
039400******************************************************************CL*03
039500 160-PRINT-PAGE-HEADING.                                           CL*03
039600     ADD 1 TO WS-PAGE-COUNT.                                      CL*03
039700     MOVE WS-PAGE-COUNT TO RPT-H1-PAGE-NUM.                       CL*03
039800     WRITE KPI-RPT-LINE FROM RPT-HEADING-1                        CL*03
039900         AFTER ADVANCING TOP-OF-FORM.                              CL*03
040000     WRITE KPI-RPT-LINE FROM RPT-HEADING-2                        CL*03
040100         AFTER ADVANCING 1 LINE.                                   CL*03
040200     WRITE KPI-RPT-LINE FROM RPT-COLUMN-HDGS                      CL*03
040300         AFTER ADVANCING 2 LINES.                                  CL*03
040400     MOVE 0 TO WS-LINE-COUNT.                                     CL*03
040500     .                                                             CL*03
040600 230-PRINT-DETAIL-LINE.                                            CL*03
040700     IF WS-LINE-COUNT > 40                                         CL*03
040800         PERFORM 160-PRINT-PAGE-HEADING                           CL*03
040900     END-IF.                                                       CL*03
041000     MOVE RCT-ID(WS-I)            TO RPT-DTL-REGION-ID.            CL*03
041100     MOVE RCT-NAME(WS-I)(1:21)    TO RPT-DTL-REGION-NAME.         CL*03
041200     IF WS-ACC-LST-COUNT > 0                                       CL*03
041300         COMPUTE RPT-DTL-YTD-AVG-LST ROUNDED =                    CL*03
041400             WS-ACC-LST-SUM / WS-ACC-LST-COUNT                    CL*03
041500     ELSE                                                          CL*03
041600         MOVE 0 TO RPT-DTL-YTD-AVG-LST                            CL*03
041700     END-IF.                                                       CL*03
041800     MOVE WS-ACC-MAX-UHI          TO RPT-DTL-YTD-MAX-UHI.          CL*03
041900     MOVE WS-ACC-MAX-ZSCORE       TO RPT-DTL-YTD-MAX-ZSC.         CL*03
042000     MOVE WS-ACC-HEATWAVE-DAYS    TO RPT-DTL-YTD-HEATDAYS.        CL*03
042100     MOVE WS-TODAY-LST-MEAN       TO RPT-DTL-TODAY-LST.            CL*03
042200     MOVE WS-TODAY-CDD            TO RPT-DTL-TODAY-CDD.            CL*03
042300     MOVE WS-TODAY-HDD            TO RPT-DTL-TODAY-HDD.            CL*03
042400     MOVE WS-TODAY-ZSCORE         TO RPT-DTL-TODAY-ZSC.           CL*03
042500     WRITE KPI-RPT-LINE FROM RPT-DETAIL-LINE                      CL*03
042600         AFTER ADVANCING 1 LINE.                                   CL*03
042700     ADD 1 TO WS-LINE-COUNT.                                      CL*03
042800     .                                                             CL*03
042900 240-PRINT-FOOTER-LINE.                                            CL*03
043000     MOVE RCT-ID(WS-I) TO RPT-FTR-REGION-ID.                      CL*03
043100     WRITE KPI-RPT-LINE FROM RPT-FOOTER-LINE                      CL*03
043200         AFTER ADVANCING 1 LINE.                                   CL*03
043300     ADD 1 TO WS-LINE-COUNT.                                      CL*03
043400     .                                                             CL*03
043500*                                                                 CL*03
043600******************************************************************CL*03
043700*    300 SERIES - GRAND TOTALS                                    CL*03
043750*    TKT-HEAT-0068 - GRAND TOTAL LINE NOW CARRIES ROWS-PROCESSED  CL*06
043760*    AND ROWS-FAILED ACROSS ALL REGIONS, ROLLED UP FROM THE       CL*06
043770*    PER-REGION WS-ACC-ROWS-PROCESSED/WS-ACC-ROWS-FAILED TALLIES  CL*06
043780*    TAKEN IN 210-ACCUM-SILVER-ROW OFF SIL-PROC-STATUS.            CL*06
043800******************************************************************CL*03
043900 300-GRAND-TOTALS-RTN.                                             CL*03
044000     MOVE WS-GT-REGION-COUNT      TO RPT-GT-REGIONS.               CL*03
044100     MOVE WS-GT-HEATWAVE-DAYS     TO RPT-GT-HEATDAYS.              CL*03
044200     IF WS-GT-LST-COUNT > 0                                        CL*03
044300         COMPUTE RPT-GT-AVG-LST ROUNDED =                        CL*03
044400             WS-GT-LST-SUM / WS-GT-LST-COUNT                      CL*03
044500     ELSE                                                          CL*03
044600         MOVE 0 TO RPT-GT-AVG-LST                                 CL*03
044700     END-IF.                                                       CL*03
044720     MOVE WS-GT-ROWS-PROCESSED    TO RPT-GT-ROWS-PROC.             CL*06
044740     MOVE WS-GT-ROWS-FAILED       TO RPT-GT-ROWS-FAIL.             CL*06
044800     WRITE KPI-RPT-LINE FROM RPT-GRAND-TOTAL-LINE                 CL*03
044900         AFTER ADVANCING 2 LINES.                                  CL*03
045000     .                                                             CL*03
045100*                                                                 CL*03
045200******************************************************************CL*03
045300*    900 SERIES - WRAP UP                                         CL*03
045400******************************************************************CL*03
045500 950-WRAP-UP-RTN.                                                   CL*03
045600     DISPLAY 'LSTGLD01 COMPLETE - REGIONS=' WS-GT-REGION-COUNT    CL*03
045700             ' HEATWAVE-DAYS=' WS-GT-HEATWAVE-DAYS.                CL*03
045800     .                                                             CL*03
