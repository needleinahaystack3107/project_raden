000100******************************************************************CL*02
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION               CL*02
000300* ALL RIGHTS RESERVED                                             CL*02
000400******************************************************************CL*02
000500* PROGRAM:   LSTSLV01                                             CL*02
000600*                                                                 CL*02
000700* AUTHOR :   R. F. MARCHETTI                                      CL*02
000800*                                                                 CL*02
000900* SECOND STEP OF THE URBAN HEAT-ISLAND NIGHTLY BATCH.  READS THE  CL*02
001000* METRICS-SKELETON ROWS LAID DOWN BY LSTBRZ01 (ALREADY IN         CL*02
001100* REGION-ID/OBS-DATE SEQUENCE) AND, ONE REGION AT A TIME -        CL*02
001200*     - COMPUTES COOLING AND HEATING DEGREE DAYS AGAINST AN      CL*02
001300*       18.00C BASE                                               CL*02
001400*     - COMPUTES THE URBAN HEAT-ISLAND INDEX AGAINST A 20.00C    CL*02
001500*       BASELINE                                                  CL*02
001600*     - FLAGS HEATWAVE DAYS (3 OR MORE CONSECUTIVE DAYS AT OR     CL*02
001700*       ABOVE 32.00C)                                             CL*02
001800*     - FLAGS A DATA-QUALITY PROBLEM WHEN CLOUD COVER IS UNDER    CL*02
001900*       50 PERCENT (LST READING IS UNRELIABLE UNDER HEAVY CLOUD) CL*02
002000*     - COMPUTES A ROLLING 30-OBSERVATION ANOMALY Z-SCORE AGAINST CL*02
002100*       THE REGION'S OWN TRAILING MEAN LST                        CL*02
002200* AND REWRITES EACH SKELETON ROW AS A FINISHED SILVER METRIC ROW. CL*02
002300*                                                                 CL*02
002400* NOTE - THE SATELLITE LST EXTRACT ITSELF (THE RASTER/HDF PULL)  CL*02
002500* IS NOT PART OF THIS JOB STEP.  LSTBRZ01 CARRIES A MOCK LST      CL*02
002600* READING STRAIGHT THROUGH FROM THE DISCOVERY FEED (SEE THE      CL*02
002700* SIL-LST-PRESENT-WK FLAG IN SILVCOPY) - THIS PROGRAM ONLY EVER   CL*02
002800* SEES THAT ALREADY-EXTRACTED VALUE, NEVER A RAW GRANULE FILE.   CL*02
002900******************************************************************CL*02
003000* CHANGE LOG                                                      CL*02
003100*   DATE      BY   TICKET          DESCRIPTION                   CL*02
003200*   --------  ---  --------------  ----------------------------- CL*02
003300*   23/08/09  RFM  TKT-HEAT-0001   ORIGINAL PROGRAM              CL*02
003400*   23/08/28  RFM  TKT-HEAT-0008   DEGREE DAYS AND UHI INDEX     CL*02
003500*   23/09/09  DWS  TKT-HEAT-0016   HEATWAVE STREAK LOGIC         CL*02
003600*   23/09/20  RFM  TKT-HEAT-0022   ROLLING 30-ROW ANOMALY        CL*02
003700*                                  Z-SCORE, SAMPLE STD DEV        CL*02
003800*   23/09/21  RFM  TKT-HEAT-0022   SINGLE-ROW WINDOW RETURNS     CL*02
003900*                                  0.00, ZERO STD DEV TREATED    CL*02
004000*                                  AS 1.00 TO AVOID DIVIDE BY    CL*02
004100*                                  ZERO ON A FLAT WINDOW         CL*02
004200*   23/10/05  DWS  TKT-HEAT-0028   ROWS MISSING AN LST READING   CL*02
004300*                                  MARKED FAILED, NOT PROCESSED  CL*02
004400*   98/12/03  RFM  Y2K-0003        OBS-DATE CARRIED AS FULL      CL*02
004500*                                  FOUR-DIGIT-YEAR STRING, NO    CL*02
004600*                                  WINDOWING PERFORMED ON IT     CL*02
004700*   24/02/11  DWS  TKT-HEAT-0044   ROUND-HALF-UP ON ALL COMPUTED CL*02
004800*                                  METRICS, NOT JUST UHI INDEX   CL*02
004900*   24/04/22  RFM  TKT-HEAT-0052   RUN LOG NOW BREAKS OUT ROWS   CL*02
005000*                                  PROCESSED BY REGION           CL*02
005050*   24/06/05  DWS  TKT-HEAT-0053   LST-MIN-C/LST-MAX-C WERE      CL*04
005060*                                  BEING SET EQUAL TO LST-MEAN-C CL*04
005070*                                  INSTEAD OF +/- 3.00 OFF IT -  CL*04
005080*                                  NOW COMPUTED PROPERLY          CL*04
005085*   24/06/21  RFM  TKT-HEAT-0066   420-MARK-STREAK WAS FLAGGING  CL*05
005086*                                  EVERY DAY OF THE STREAK - THE CL*05
005087*                                  FIRST TWO DAYS OF A HEATWAVE  CL*05
005088*                                  ARE NOT SUPPOSED TO BE FLAGGED CL*05
005089*                                  ONLY DAY 3 ONWARD IS           CL*05
005090*   24/06/23  RFM  TKT-HEAT-0069   PER-REGION JOB-LOG LINE ONLY   CL*06
005091*                                  SHOWED THE ROW COUNT - ADDED   CL*06
005092*                                  THE PROCESSED/FAILED SPLIT,    CL*06
005093*                                  RESET EACH CONTROL BREAK       CL*06
005100******************************************************************CL*02
005200 IDENTIFICATION DIVISION.                                         CL*02
005300 PROGRAM-ID.     LSTSLV01.                                        CL*02
005400 AUTHOR.         R. F. MARCHETTI.                                 CL*02
005500 INSTALLATION.   CLIMATE SYSTEMS GROUP.                           CL*02
005600 DATE-WRITTEN.   SEPTEMBER 1987.                                  CL*02
005700 DATE-COMPILED.                                                   CL*02
005800 SECURITY.       NON-CONFIDENTIAL.                                CL*02
005900*                                                                 CL*02
006000 ENVIRONMENT DIVISION.                                            CL*02
006100 CONFIGURATION SECTION.                                           CL*02
006200 SOURCE-COMPUTER.   IBM-390.                                      CL*02
006300 OBJECT-COMPUTER.   IBM-390.                                      CL*02
006400 SPECIAL-NAMES.                                                   CL*02
006500     C01 IS TOP-OF-FORM.                                          CL*02
006600 INPUT-OUTPUT SECTION.                                            CL*02
006700 FILE-CONTROL.                                                    CL*02
006800                                                                  CL*02
006900     SELECT SILVER-IN-FILE  ASSIGN TO SILVWORK                    CL*02
007000         ORGANIZATION IS SEQUENTIAL                               CL*02
007100         FILE STATUS  IS WS-SILVIN-STATUS.                        CL*02
007200                                                                  CL*02
007300     SELECT SILVER-OUT-FILE ASSIGN TO SILVOUT                     CL*02
007400         ORGANIZATION IS SEQUENTIAL                               CL*02
007500         FILE STATUS  IS WS-SILVOUT-STATUS.                       CL*02
007600                                                                  CL*02
007700******************************************************************CL*02
007800 DATA DIVISION.                                                   CL*02
007900 FILE SECTION.                                                    CL*02
008000                                                                  CL*02
008100 FD  SILVER-IN-FILE                                               CL*02
008200     RECORDING MODE IS F                                          CL*02
008300     LABEL RECORDS ARE STANDARD.                                  CL*02
008400 01  SILVER-IN-RECORD               PIC X(160).                  CL*02
008500                                                                  CL*02
008600 FD  SILVER-OUT-FILE                                              CL*02
008700     RECORDING MODE IS F                                          CL*02
008800     LABEL RECORDS ARE STANDARD.                                  CL*02
008900 01  SILVER-OUT-RECORD              PIC X(160).                  CL*02
009000                                                                  CL*02
009100******************************************************************CL*02
009200 WORKING-STORAGE SECTION.                                         CL*02
009300******************************************************************CL*02
009400 01  WS-FILE-STATUSES.                                            CL*02
009500     05  WS-SILVIN-STATUS         PIC X(2)  VALUE SPACES.         CL*02
009600         88  WS-SILVIN-OK         VALUE '00'.                     CL*02
009700         88  WS-SILVIN-EOF-CD     VALUE '10'.                     CL*02
009800     05  WS-SILVOUT-STATUS        PIC X(2)  VALUE SPACES.         CL*02
009900         88  WS-SILVOUT-OK        VALUE '00'.                     CL*02
010000     05  FILLER                   PIC X(16).                      CL*02
010100*                                                                 CL*02
010200 01  WS-FILE-STATUS-DISPLAY       PIC X(2)  VALUE SPACES.         CL*02
010300 01  WS-FILE-STATUS-NUM REDEFINES WS-FILE-STATUS-DISPLAY          CL*02
010400                                  PIC S9(3) COMP-3.                CL*02
010500*                                                                 CL*02
010600 01  WS-SWITCHES.                                                 CL*02
010700     05  WS-SILVIN-EOF-SW         PIC X     VALUE 'N'.            CL*02
010800         88  WS-SILVIN-EOF        VALUE 'Y'.                      CL*02
010900     05  WS-MORE-FOR-REGION-SW    PIC X     VALUE 'Y'.            CL*02
011000         88  WS-MORE-FOR-REGION   VALUE 'Y'.                      CL*02
011100     05  FILLER                   PIC X(10).                      CL*02
011200*                                                                 CL*02
011300 COPY SILVCOPY.                                                   CL*02
011400*                                                                 CL*02
011500*    WS-HOLD-RECORD IS THE LOOK-AHEAD ROW READ ONE AHEAD OF THE   CL*02
011600*    CONTROL BREAK - SAME SHAPE AS SIL-METRIC-RECORD, JUST HELD  CL*02
011700*    SEPARATELY SO THE CURRENT REGION'S TABLE CAN BE BUILT        CL*02
011800*    WITHOUT STOMPING ON THE NEXT REGION'S FIRST ROW.            CL*02
011900 01  WS-HOLD-RECORD                PIC X(160) VALUE SPACES.       CL*02
012000*                                                                 CL*02
012100 01  WS-DATE-BREAKOUT              PIC X(10) VALUE SPACES.        CL*02
012200 01  WS-DATE-BREAKOUT-NUM REDEFINES WS-DATE-BREAKOUT.             CL*02
012300     05  WS-DATE-YYYY              PIC 9(4).                      CL*02
012400     05  FILLER                    PIC X.                         CL*02
012500     05  WS-DATE-MM                PIC 99.                        CL*02
012600     05  FILLER                    PIC X.                         CL*02
012700     05  WS-DATE-DD                PIC 99.                        CL*02
012800*                                                                 CL*02
012900*    SQUARE-ROOT WORK AREA - NO INTRINSIC FUNCTION IN THIS SHOP'S CL*02
013000*    DIALECT, SO THE SAMPLE STANDARD DEVIATION IS EXTRACTED WITH  CL*02
013100*    A NEWTON-RAPHSON ITERATION OVER WS-SQRT-X.  THE REDEFINE     CL*02
013200*    GIVES US A RAW-BYTES VIEW USED ONLY TO ZEROIZE THE WHOLE     CL*02
013300*    WORK AREA IN ONE MOVE BEFORE EACH NEW WINDOW.                CL*02
013400 01  WS-SQRT-WORK-AREA.                                           CL*02
013500     05  WS-SQRT-X                PIC S9(7)V9(4) COMP-3 VALUE 0.  CL*02
013600     05  WS-SQRT-GUESS            PIC S9(7)V9(4) COMP-3 VALUE 0.  CL*02
013700     05  WS-SQRT-NEXT-GUESS       PIC S9(7)V9(4) COMP-3 VALUE 0.  CL*02
013800     05  WS-SQRT-ITERATIONS       PIC S9(3) COMP-3 VALUE 0.       CL*02
013900 01  WS-SQRT-WORK-REDEFINE REDEFINES WS-SQRT-WORK-AREA.           CL*02
014000     05  WS-SQRT-RAW              PIC X(15).                      CL*02
014100*                                                                 CL*02
014200*    THE PER-REGION ROW TABLE.  LOADED ONCE PER REGION CONTROL    CL*02
014300*    BREAK, THEN WALKED TWICE - ONCE FORWARD FOR THE HEATWAVE     CL*02
014400*    STREAK, ONCE WITH A TRAILING WINDOW FOR THE ANOMALY Z-SCORE -CL*02
014500*    BEFORE THE FINISHED ROWS ARE WRITTEN BACK OUT IN ORDER.      CL*02
014600*    400 ROWS IS GENEROUS FOR ONE REGION'S DAILY GRANULES OVER    CL*02
014700*    WELL OVER A YEAR.                                            CL*02
014800 01  WS-REGION-TABLE.                                             CL*02
014900     05  WS-RGN-ROW-COUNT         PIC S9(5) COMP-3 VALUE 0.       CL*02
015000     05  WS-RGN-ROW OCCURS 400 TIMES INDEXED BY WS-RX.            CL*02
015100         10  WS-RGN-RECORD        PIC X(160).                     CL*02
015200         10  WS-RGN-LST-MEAN      PIC S9(3)V99 COMP-3.            CL*02
015300         10  WS-RGN-LST-GIVEN-SW  PIC X.                          CL*02
015400             88  WS-RGN-LST-GIVEN VALUE 'Y'.                      CL*02
015500         10  WS-RGN-HEATWAVE-SW   PIC X     VALUE 'N'.            CL*02
015600             88  WS-RGN-HEATWAVE  VALUE 'Y'.                      CL*02
015700         10  WS-RGN-ZSCORE        PIC S9(3)V99 COMP-3 VALUE 0.    CL*02
015750         10  FILLER               PIC X(04).                      CL*02
015800*                                                                 CL*02
015900*    HEATWAVE STREAK COUNTER AND Z-SCORE ACCUMULATORS.            CL*02
016000 01  WS-STREAK-COUNTERS.                                          CL*02
016100     05  WS-HOT-STREAK            PIC S9(3) COMP-3 VALUE 0.       CL*02
016200     05  WS-WINDOW-START          PIC S9(5) COMP-3 VALUE 0.       CL*02
016300     05  WS-WINDOW-COUNT          PIC S9(3) COMP-3 VALUE 0.       CL*02
016400     05  WS-WINDOW-SUM            PIC S9(9)V99 COMP-3 VALUE 0.    CL*02
016500     05  WS-WINDOW-MEAN           PIC S9(7)V9(4) COMP-3 VALUE 0.  CL*02
016600     05  WS-WINDOW-SUMSQ          PIC S9(11)V99 COMP-3 VALUE 0.   CL*02
016700     05  WS-WINDOW-VARIANCE       PIC S9(9)V9(4) COMP-3 VALUE 0.  CL*02
016800     05  WS-WINDOW-STDDEV         PIC S9(7)V9(4) COMP-3 VALUE 0.  CL*02
016900     05  FILLER                   PIC X(08).                      CL*02
017000*                                                                 CL*02
017100 01  WS-SUBSCRIPTS.                                                CL*02
017200     05  WS-I                     PIC S9(5) COMP-3 VALUE 0.       CL*02
017300     05  WS-K                     PIC S9(5) COMP-3 VALUE 0.       CL*02
017350     05  WS-J                     PIC S9(5) COMP-3 VALUE 0.       CL*02
017400     05  FILLER                   PIC X(04).                      CL*02
017500*                                                                 CL*02
017600 01  WS-RUN-COUNTERS.                                              CL*02
017700     05  WS-ROWS-PROCESSED        PIC S9(7) COMP-3 VALUE 0.       CL*02
017800     05  WS-ROWS-FAILED           PIC S9(7) COMP-3 VALUE 0.       CL*02
017900     05  WS-HEATWAVE-DAYS-TOTAL   PIC S9(7) COMP-3 VALUE 0.       CL*02
018000     05  WS-REGIONS-SEEN          PIC S9(5) COMP-3 VALUE 0.       CL*02
018100     05  FILLER                   PIC X(08).                      CL*02
018120*                                                                 CL*06
018140*    TKT-HEAT-0066 - PER-REGION PROCESSED/FAILED SPLIT, RESET AT  CL*06
018160*    THE TOP OF EACH CONTROL BREAK, SO THE PER-REGION JOB-LOG     CL*06
018180*    LINE CAN SHOW THE SPLIT FOR THAT REGION ALONE RATHER THAN    CL*06
018200*    THE RUN-WIDE WS-ROWS-PROCESSED/WS-ROWS-FAILED TOTALS.        CL*06
018210 01  WS-RGN-COUNTERS.                                              CL*06
018220     05  WS-RGN-ROWS-PROCESSED    PIC S9(5) COMP-3 VALUE 0.       CL*06
018230     05  WS-RGN-ROWS-FAILED       PIC S9(5) COMP-3 VALUE 0.       CL*06
018240     05  FILLER                   PIC X(08).                      CL*06
018250*                                                                 CL*02
018300 77  WS-CURRENT-REGION-ID         PIC X(8)  VALUE SPACES.          CL*02
018400*                                                                 CL*02
018500******************************************************************CL*02
018600 PROCEDURE DIVISION.                                               CL*02
018700******************************************************************CL*02
018800 000-MAIN-RTN.                                                     CL*02
018900     PERFORM 050-INITIALIZE-RTN.                                  CL*02
019000     PERFORM 100-READ-SILVER-ROW.                                 CL*02
019100     PERFORM 200-CONTROL-BREAK-RTN THRU 200-EXIT                  CL*02
019200             UNTIL WS-SILVIN-EOF.                                 CL*02
019300     PERFORM 900-CLOSE-RTN.                                       CL*02
019400     PERFORM 950-WRAP-UP-RTN.                                     CL*02
019500     GOBACK.                                                      CL*02
019600*                                                                 CL*02
019700 050-INITIALIZE-RTN.                                               CL*02
019800     DISPLAY 'LSTSLV01 STARTING - SILVER METRICS'.                CL*02
019900     OPEN INPUT  SILVER-IN-FILE.                                  CL*02
020000     OPEN OUTPUT SILVER-OUT-FILE.                                 CL*02
020100     IF NOT WS-SILVIN-OK                                          CL*02
020200         MOVE WS-SILVIN-STATUS TO WS-FILE-STATUS-DISPLAY          CL*02
020300         DISPLAY 'LSTSLV01 - SILVER-IN OPEN FAILED, STATUS '      CL*02
020400                 WS-FILE-STATUS-NUM                                CL*02
020500         MOVE 16 TO RETURN-CODE                                   CL*02
020600         GOBACK                                                    CL*02
020700     END-IF.                                                       CL*02
020800     .                                                             CL*02
020900 900-CLOSE-RTN.                                                    CL*02
021000     CLOSE SILVER-IN-FILE SILVER-OUT-FILE.                        CL*02
021100     .                                                             CL*02
021200 100-READ-SILVER-ROW.                                              CL*02
021300     READ SILVER-IN-FILE INTO SIL-METRIC-RECORD                   CL*02
021400         AT END SET WS-SILVIN-EOF TO TRUE                         CL*02
021500     END-READ.                                                     CL*02
021600     .                                                             CL*02
021700*                                                                 CL*02
021800******************************************************************CL*02
021900*    200 SERIES - CONTROL BREAK OVER REGION-ID                    CL*02
022000******************************************************************CL*02
022100 200-CONTROL-BREAK-RTN.                                            CL*02
022200     MOVE SIL-REGION-ID TO WS-CURRENT-REGION-ID.                  CL*02
022300     MOVE 0 TO WS-RGN-ROW-COUNT.                                  CL*02
022320     MOVE 0 TO WS-RGN-ROWS-PROCESSED.                             CL*06
022340     MOVE 0 TO WS-RGN-ROWS-FAILED.                                CL*06
022400     ADD 1 TO WS-REGIONS-SEEN.                                    CL*02
022500     PERFORM 210-LOAD-REGION-ROW THRU 210-EXIT                    CL*02
022600             UNTIL WS-SILVIN-EOF                                  CL*02
022700             OR SIL-REGION-ID NOT = WS-CURRENT-REGION-ID.         CL*02
022800     PERFORM 300-CALC-DEGREE-AND-UHI THRU 300-EXIT                CL*02
022900             VARYING WS-I FROM 1 BY 1                             CL*02
023000             UNTIL WS-I > WS-RGN-ROW-COUNT.                       CL*02
023100     PERFORM 400-FLAG-HEATWAVES.                                  CL*02
023200     PERFORM 500-COMPUTE-ZSCORES.                                 CL*02
023300     PERFORM 600-WRITE-REGION-ROWS THRU 600-EXIT                  CL*02
023400             VARYING WS-I FROM 1 BY 1                             CL*02
023500             UNTIL WS-I > WS-RGN-ROW-COUNT.                       CL*02
023600     DISPLAY 'LSTSLV01 - REGION ' WS-CURRENT-REGION-ID            CL*02
023700             ' ROWS=' WS-RGN-ROW-COUNT                            CL*06
023720             ' PROCESSED=' WS-RGN-ROWS-PROCESSED                  CL*06
023740             ' FAILED=' WS-RGN-ROWS-FAILED.                       CL*06
023800 200-EXIT.                                                         CL*02
023900     EXIT.                                                         CL*02
024000*                                                                 CL*02
024100 210-LOAD-REGION-ROW.                                              CL*02
024200     ADD 1 TO WS-RGN-ROW-COUNT.                                   CL*02
024300     MOVE SIL-METRIC-RECORD TO WS-RGN-RECORD(WS-RGN-ROW-COUNT).   CL*02
024400     IF SIL-LST-WAS-GIVEN                                         CL*02
024500         SET WS-RGN-LST-GIVEN(WS-RGN-ROW-COUNT) TO TRUE           CL*02
024600         MOVE SIL-LST-MEAN-C TO WS-RGN-LST-MEAN(WS-RGN-ROW-COUNT) CL*02
024700     ELSE                                                          CL*02
024800         MOVE 'N' TO WS-RGN-LST-GIVEN-SW(WS-RGN-ROW-COUNT)        CL*02
024900         MOVE 0   TO WS-RGN-LST-MEAN(WS-RGN-ROW-COUNT)            CL*02
025000     END-IF.                                                       CL*02
025100     IF WS-RGN-ROW-COUNT < 400                                    CL*02
025200         PERFORM 100-READ-SILVER-ROW                              CL*02
025300     ELSE                                                          CL*02
025400         DISPLAY 'LSTSLV01 - REGION TABLE FULL AT 400 ROWS FOR '  CL*02
025500                 WS-CURRENT-REGION-ID                             CL*02
025600         PERFORM 100-READ-SILVER-ROW                              CL*02
025700     END-IF.                                                       CL*02
025800 210-EXIT.                                                         CL*02
025900     EXIT.                                                         CL*02
026000*                                                                 CL*02
026100******************************************************************CL*02
026200*    300 SERIES - DEGREE DAYS, UHI INDEX, QUALITY FLAG            CL*02
026300******************************************************************CL*02
026400 300-CALC-DEGREE-AND-UHI.                                          CL*02
026500     MOVE WS-RGN-RECORD(WS-I) TO SIL-METRIC-RECORD.               CL*02
026600     IF WS-RGN-LST-GIVEN(WS-I)                                    CL*02
026700         SET SIL-STATUS-PROCESSED TO TRUE                        CL*02
026800         IF SIL-LST-MEAN-C > 18.00                                CL*02
026900             COMPUTE SIL-CDD ROUNDED = SIL-LST-MEAN-C - 18.00     CL*02
027000             MOVE 0 TO SIL-HDD                                    CL*02
027100         ELSE                                                      CL*02
027200             COMPUTE SIL-HDD ROUNDED = 18.00 - SIL-LST-MEAN-C     CL*02
027300             MOVE 0 TO SIL-CDD                                    CL*02
027400         END-IF                                                    CL*02
027500         COMPUTE SIL-UHI-INDEX ROUNDED = SIL-LST-MEAN-C - 20.00   CL*02
027550         COMPUTE SIL-LST-MIN-C ROUNDED = SIL-LST-MEAN-C - 3.00    CL*04
027560         COMPUTE SIL-LST-MAX-C ROUNDED = SIL-LST-MEAN-C + 3.00    CL*04
027700     ELSE                                                          CL*02
027800         SET SIL-STATUS-FAILED TO TRUE                           CL*02
027900         MOVE 0 TO SIL-CDD SIL-HDD SIL-UHI-INDEX                 CL*02
028000                    SIL-LST-MIN-C SIL-LST-MAX-C                   CL*02
028100         ADD 1 TO WS-ROWS-FAILED                                  CL*02
028120         ADD 1 TO WS-RGN-ROWS-FAILED                              CL*06
028200     END-IF.                                                       CL*02
028220     IF SIL-STATUS-PROCESSED                                       CL*06
028240         ADD 1 TO WS-RGN-ROWS-PROCESSED                           CL*06
028260     END-IF.                                                       CL*06
028300     IF SIL-CLOUD-COVER < 50                                       CL*02
028400         SET SIL-QUALITY-GOOD TO TRUE                             CL*02
028500     ELSE                                                          CL*02
028600         SET SIL-QUALITY-POOR TO TRUE                             CL*02
028700     END-IF.                                                       CL*02
028800     MOVE SIL-METRIC-RECORD TO WS-RGN-RECORD(WS-I).               CL*02
028900     ADD 1 TO WS-ROWS-PROCESSED.                                  CL*02
029000 300-EXIT.                                                         CL*02
029100     EXIT.                                                         CL*02
029200*                                                                 CL*02
029300******************************************************************CL*02
029400*    400 SERIES - HEATWAVE STREAK (3-DAY MINIMUM AT 32.00C+).     CL*05
029450*    THE FIRST TWO DAYS OF A QUALIFYING STREAK ARE NOT FLAGGED -  CL*05
029460*    ONLY DAY 3 ONWARD IS, SO 420-MARK-STREAK IS ONLY PERFORMED   CL*05
029470*    WS-HOT-STREAK - 2 TIMES, NOT ONCE PER STREAK DAY.            CL*05
029500******************************************************************CL*02
029600 400-FLAG-HEATWAVES.                                               CL*02
029700     MOVE 0 TO WS-HOT-STREAK.                                     CL*02
029800     PERFORM 410-SCAN-FOR-HOT-DAY THRU 410-EXIT                   CL*02
029900             VARYING WS-I FROM 1 BY 1                             CL*02
030000             UNTIL WS-I > WS-RGN-ROW-COUNT.                       CL*02
030100     IF WS-HOT-STREAK >= 3                                         CL*02
030200         PERFORM 420-MARK-STREAK THRU 420-EXIT                    CL*02
030300                 VARYING WS-K FROM 1 BY 1                         CL*02
030400                 UNTIL WS-K > WS-HOT-STREAK - 2.                  CL*05
030500     END-IF.                                                       CL*02
030600     .                                                             CL*02
030700 410-SCAN-FOR-HOT-DAY.                                             CL*02
030800     MOVE WS-RGN-RECORD(WS-I) TO SIL-METRIC-RECORD.               CL*02
030900     IF SIL-LST-MEAN-C >= 32.00                                    CL*02
031000         ADD 1 TO WS-HOT-STREAK                                   CL*02
031100     ELSE                                                          CL*02
031200         IF WS-HOT-STREAK >= 3                                     CL*02
031300             PERFORM 420-MARK-STREAK THRU 420-EXIT                CL*02
031400                     VARYING WS-K FROM 1 BY 1                     CL*02
031500                     UNTIL WS-K > WS-HOT-STREAK - 2               CL*05
031600         END-IF                                                    CL*02
031700         MOVE 0 TO WS-HOT-STREAK                                  CL*02
031800     END-IF.                                                       CL*02
031900 410-EXIT.                                                         CL*02
032000     EXIT.                                                         CL*02
032100*                                                                 CL*02
032200 420-MARK-STREAK.                                                  CL*02
032300     COMPUTE WS-J = WS-I - WS-K.                                  CL*02
032400     SET WS-RGN-HEATWAVE(WS-J) TO TRUE.                           CL*02
032500     ADD 1 TO WS-HEATWAVE-DAYS-TOTAL.                             CL*02
032600 420-EXIT.                                                         CL*02
032700     EXIT.                                                         CL*02
032800*                                                                 CL*02
032900******************************************************************CL*02
033000*    500 SERIES - ROLLING 30-OBSERVATION ANOMALY Z-SCORE          CL*02
033100******************************************************************CL*02
033200 500-COMPUTE-ZSCORES.                                              CL*02
033300     PERFORM 510-ZSCORE-ONE-ROW THRU 510-EXIT                     CL*02
033400             VARYING WS-I FROM 1 BY 1                             CL*02
033500             UNTIL WS-I > WS-RGN-ROW-COUNT.                       CL*02
033600     .                                                             CL*02
033700 510-ZSCORE-ONE-ROW.                                               CL*02
033800     IF WS-I > 30                                                  CL*02
033900         COMPUTE WS-WINDOW-START = WS-I - 29                      CL*02
034000     ELSE                                                          CL*02
034100         MOVE 1 TO WS-WINDOW-START                                CL*02
034200     END-IF.                                                       CL*02
034300     MOVE 0 TO WS-WINDOW-COUNT WS-WINDOW-SUM WS-WINDOW-SUMSQ.     CL*02
034400     PERFORM 520-ACCUM-WINDOW-ROW THRU 520-EXIT                   CL*02
034500             VARYING WS-K FROM WS-WINDOW-START BY 1               CL*02
034600             UNTIL WS-K > WS-I.                                   CL*02
034700     IF WS-WINDOW-COUNT = 1                                        CL*02
034800         MOVE 0 TO WS-RGN-ZSCORE(WS-I)                            CL*02
034900     ELSE                                                          CL*02
035000         COMPUTE WS-WINDOW-MEAN ROUNDED =                         CL*02
035100             WS-WINDOW-SUM / WS-WINDOW-COUNT                       CL*02
035200         COMPUTE WS-WINDOW-VARIANCE ROUNDED =                     CL*02
035300             (WS-WINDOW-SUMSQ                                      CL*02
035400               - (WS-WINDOW-SUM * WS-WINDOW-SUM / WS-WINDOW-COUNT))CL*02
035500               / (WS-WINDOW-COUNT - 1)                             CL*02
035600         IF WS-WINDOW-VARIANCE < 0                                 CL*02
035700             MOVE 0 TO WS-WINDOW-VARIANCE                         CL*02
035800         END-IF                                                    CL*02
035900         PERFORM 530-SQUARE-ROOT-RTN                              CL*02
036000         IF WS-WINDOW-STDDEV = 0                                   CL*02
036100             MOVE 1 TO WS-WINDOW-STDDEV                           CL*02
036200         END-IF                                                    CL*02
036300         COMPUTE WS-RGN-ZSCORE(WS-I) ROUNDED =                    CL*02
036400             (WS-RGN-LST-MEAN(WS-I) - WS-WINDOW-MEAN)              CL*02
036500               / WS-WINDOW-STDDEV                                  CL*02
036600     END-IF.                                                       CL*02
036700 510-EXIT.                                                         CL*02
036800     EXIT.                                                         CL*02
036900*                                                                 CL*02
037000 520-ACCUM-WINDOW-ROW.                                             CL*02
037100     ADD 1 TO WS-WINDOW-COUNT.                                     CL*02
037200     ADD WS-RGN-LST-MEAN(WS-K) TO WS-WINDOW-SUM.                  CL*02
037300     COMPUTE WS-WINDOW-SUMSQ =                                     CL*02
037400         WS-WINDOW-SUMSQ +                                         CL*02
037500         (WS-RGN-LST-MEAN(WS-K) * WS-RGN-LST-MEAN(WS-K)).         CL*02
037600 520-EXIT.                                                         CL*02
037700     EXIT.                                                         CL*02
037800*                                                                 CL*02
037900*    530-SQUARE-ROOT-RTN - NEWTON-RAPHSON SQUARE ROOT OF          CL*02
038000*    WS-WINDOW-VARIANCE, RESULT IN WS-WINDOW-STDDEV.  TEN         CL*02
038100*    ITERATIONS IS PLENTY FOR TWO-DECIMAL WORK.                   CL*02
038200 530-SQUARE-ROOT-RTN.                                               CL*02
038300     MOVE SPACES TO WS-SQRT-RAW.                                  CL*02
038400     MOVE WS-WINDOW-VARIANCE TO WS-SQRT-X.                        CL*02
038500     IF WS-SQRT-X = 0                                              CL*02
038600         MOVE 0 TO WS-WINDOW-STDDEV                               CL*02
038700     ELSE                                                          CL*02
038800         MOVE WS-SQRT-X TO WS-SQRT-GUESS                          CL*02
038900         MOVE 0 TO WS-SQRT-ITERATIONS                             CL*02
039000         PERFORM 540-SQRT-ITERATE THRU 540-EXIT                   CL*02
039100                 UNTIL WS-SQRT-ITERATIONS = 10                    CL*02
039200         COMPUTE WS-WINDOW-STDDEV ROUNDED = WS-SQRT-GUESS         CL*02
039300     END-IF.                                                       CL*02
039400     .                                                             CL*02
039500 540-SQRT-ITERATE.                                                  CL*02
039600     COMPUTE WS-SQRT-NEXT-GUESS =                                 CL*02
039700         (WS-SQRT-GUESS + (WS-SQRT-X / WS-SQRT-GUESS)) / 2.        CL*02
039800     MOVE WS-SQRT-NEXT-GUESS TO WS-SQRT-GUESS.                    CL*02
039900     ADD 1 TO WS-SQRT-ITERATIONS.                                 CL*02
040000 540-EXIT.                                                          CL*02
040100     EXIT.                                                         CL*02
040200*                                                                 CL*02
040300******************************************************************CL*02
040400*    600 SERIES - WRITE FINISHED REGION ROWS                      CL*02
040500******************************************************************CL*02
040600 600-WRITE-REGION-ROWS.                                            CL*02
040700     MOVE WS-RGN-RECORD(WS-I) TO SIL-METRIC-RECORD.               CL*02
040800     IF WS-RGN-HEATWAVE(WS-I)                                      CL*02
040900         MOVE 1 TO SIL-HEATWAVE-FLAG                              CL*02
041000     ELSE                                                          CL*02
041100         MOVE 0 TO SIL-HEATWAVE-FLAG                              CL*02
041200     END-IF.                                                       CL*02
041300     MOVE WS-RGN-ZSCORE(WS-I) TO SIL-ANOMALY-ZSCORE.              CL*02
041400     MOVE SPACE TO SIL-LST-PRESENT-WK.                            CL*02
041500     WRITE SILVER-OUT-RECORD FROM SIL-METRIC-RECORD.              CL*02
041600 600-EXIT.                                                         CL*02
041700     EXIT.                                                         CL*02
041800*                                                                 CL*02
041900******************************************************************CL*02
042000*    900 SERIES - WRAP UP                                         CL*02
042100******************************************************************CL*02
042200 950-WRAP-UP-RTN.                                                   CL*02
042300     DISPLAY 'LSTSLV01 COMPLETE - REGIONS=' WS-REGIONS-SEEN       CL*02
042400             ' ROWS-PROCESSED=' WS-ROWS-PROCESSED                 CL*02
042500             ' ROWS-FAILED=' WS-ROWS-FAILED                       CL*02
042600             ' HEATWAVE-DAYS=' WS-HEATWAVE-DAYS-TOTAL.            CL*02
042700     .                                                             CL*02
