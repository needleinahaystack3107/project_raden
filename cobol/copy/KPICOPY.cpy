000100******************************************************************
000200*    KPICOPY   -   GOLD KPI SUMMARY RECORD (ONE PER REGION)
000300*------------------------------------------------------------------
000400*    WRITTEN BY LSTGLD01 AT THE REGION-ID CONTROL BREAK OVER
000500*    THE SILVER METRICS TABLE.
000600*------------------------------------------------------------------
000700*    CHANGE LOG
000800*    23/08/09  RFM  TKT-HEAT-0001  ORIGINAL COPYBOOK
000900******************************************************************
001000 01  KPI-SUMMARY-RECORD.
001100     05  KPI-REGION-ID                PIC X(8).
001200     05  KPI-REGION-NAME              PIC X(20).
001300     05  KPI-YTD-AVG-LST-C            PIC S9(3)V99.
001400     05  KPI-YTD-HEATWAVE-DAYS        PIC 9(5).
001500     05  KPI-YTD-MAX-UHI              PIC S9(3)V99.
001600     05  KPI-YTD-MAX-ZSCORE           PIC S9(3)V99.
001700     05  KPI-TODAY-LST-MEAN-C         PIC S9(3)V99.
001800     05  KPI-TODAY-CDD                PIC 9(3)V99.
001900     05  KPI-TODAY-HDD                PIC 9(3)V99.
002000     05  KPI-TODAY-ZSCORE             PIC S9(3)V99.
002100     05  FILLER                       PIC X(64).
