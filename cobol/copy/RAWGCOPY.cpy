000100******************************************************************
000200*    RAWGCOPY  -   RAW DISCOVERY RECORD (DATA DISCOVERY FEED)
000300*------------------------------------------------------------------
000400*    THE RAW GRANULE DECK CARRIES TWO KINDS OF ROWS, TOLD APART
000500*    BY RAW-REC-TYPE -
000600*        'H'  ONE PER CATALOG REGION - THE DISCOVERY RUN'S
000700*             STATUS AND REQUESTED DATE RANGE FOR THAT REGION,
000800*             WRITTEN EVEN WHEN THE REGION CAME BACK EMPTY.
000900*        'D'  ONE PER GRANULE FOUND FOR A REGION - THE ROW
001000*             ALREADY CARRIES THE OWNING REGION'S BOUNDING BOX,
001100*             A MOCK CLOUD-COVER READING AND A MOCK LST READING
001200*             (THE PRODUCTION RASTER EXTRACT IS OUT OF SCOPE -
001300*             SEE REMARKS IN LSTSLV01).
001400*    DETAIL ROWS FOR A REGION FOLLOW THAT REGION'S HEADER ROW.
001500*------------------------------------------------------------------
001600*    CHANGE LOG
001700*    23/08/09  RFM  TKT-HEAT-0001  ORIGINAL COPYBOOK
001800******************************************************************
001900 01  RAW-DISC-RECORD.
002000     05  RAW-REC-TYPE                 PIC X(1).
002100         88  RAW-IS-HEADER            VALUE 'H'.
002200         88  RAW-IS-DETAIL            VALUE 'D'.
002300     05  RAW-REGION-ID                PIC X(8).
002400     05  RAW-HEADER-AREA.
002500         10  RAW-HDR-REGION-NAME      PIC X(20).
002600         10  RAW-HDR-BBOX-WEST        PIC S9(3)V9(4).
002700         10  RAW-HDR-BBOX-SOUTH       PIC S9(3)V9(4).
002800         10  RAW-HDR-BBOX-EAST        PIC S9(3)V9(4).
002900         10  RAW-HDR-BBOX-NORTH       PIC S9(3)V9(4).
003000         10  RAW-HDR-STATUS           PIC X(10).
003100             88  RAW-HDR-SUCCESS      VALUE 'success   '.
003200         10  RAW-HDR-DATE-RANGE-FROM  PIC X(10).
003300         10  RAW-HDR-DATE-RANGE-TO    PIC X(10).
003400         10  RAW-HDR-GRANULE-CNT      PIC 9(5).
003500         10  FILLER                   PIC X(108).
003600     05  RAW-DETAIL-AREA REDEFINES RAW-HEADER-AREA.
003700         10  RAW-DET-GRANULE-ID       PIC X(20).
003800         10  RAW-DET-GRANULE-TITLE    PIC X(40).
003900         10  RAW-DET-TIME-START       PIC X(20).
004000         10  RAW-DET-TIME-END         PIC X(20).
004100         10  RAW-DET-CLOUD-PRESENT    PIC X(1).
004200             88  RAW-DET-CLOUD-GIVEN  VALUE 'Y'.
004300         10  RAW-DET-CLOUD-COVER      PIC 9(3)V99.
004400         10  RAW-DET-PRODUCT          PIC X(10).
004500         10  RAW-DET-LST-PRESENT      PIC X(1).
004600             88  RAW-DET-LST-GIVEN    VALUE 'Y'.
004700         10  RAW-DET-LST-MEAN-C       PIC S9(3)V99.
004800         10  FILLER                   PIC X(69).
