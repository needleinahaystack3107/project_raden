000100******************************************************************
000200*    MANFCOPY  -   BRONZE INGESTION MANIFEST RECORD
000300*------------------------------------------------------------------
000400*    ONE RECORD PER NON-EMPTY REGION, WRITTEN BY THE CONTROL
000500*    BREAK OVER THE BRONZE CONSOLIDATED TABLE IN LSTBRZ01.
000600*------------------------------------------------------------------
000700*    CHANGE LOG
000800*    23/08/09  RFM  TKT-HEAT-0001  ORIGINAL COPYBOOK
000900******************************************************************
001000 01  MAN-MANIFEST-RECORD.
001100     05  MAN-REGION-ID                PIC X(8).
001200     05  MAN-RECORD-COUNT             PIC 9(5).
001300     05  MAN-DATE-MIN                 PIC X(10).
001400     05  MAN-DATE-MAX                 PIC X(10).
001500     05  MAN-PRODUCT                  PIC X(10).
001600     05  MAN-CLOUD-COVER-MEAN         PIC 9(3)V99.
001700     05  MAN-GRANULE-COUNT            PIC 9(5).
001800     05  FILLER                       PIC X(27).
