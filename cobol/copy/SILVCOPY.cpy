000100******************************************************************
000200*    SILVCOPY  -   SILVER METRIC RECORD (ONE PER GRANULE)
000300*------------------------------------------------------------------
000400*    SAME 160-BYTE LAYOUT IS USED TWICE -
000500*        AS THE METRICS-SKELETON WRITTEN BY LSTBRZ01 (METRIC
000600*        FIELDS ZERO, SIL-LST-PRESENT-WK HOLDS THE MOCK LST
000700*        PRESENCE FLAG CARRIED OVER FROM THE DISCOVERY FEED)
000800*        AS THE FINISHED RECORD WRITTEN BY LSTSLV01 (METRIC
000900*        FIELDS COMPUTED, SIL-LST-PRESENT-WK BLANKED BACK OUT).
001000*    SIL-LST-PRESENT-WK LIVES IN THE FILLER RESERVE SO THE
001100*    PUBLISHED RECORD LAYOUT IS UNCHANGED END TO END.
001200*------------------------------------------------------------------
001300*    CHANGE LOG
001400*    23/08/09  RFM  TKT-HEAT-0001  ORIGINAL COPYBOOK
001500*    23/09/02  RFM  TKT-HEAT-0014  ADD SIL-LST-PRESENT-WK IN FILLER
001600******************************************************************
001700 01  SIL-METRIC-RECORD.
001800     05  SIL-REGION-ID                PIC X(8).
001900     05  SIL-OBS-DATE                 PIC X(10).
002000     05  SIL-GRANULE-ID               PIC X(20).
002100     05  SIL-PRODUCT                  PIC X(10).
002200     05  SIL-CLOUD-COVER              PIC 9(3)V99.
002300     05  SIL-LST-MEAN-C               PIC S9(3)V99.
002400     05  SIL-LST-MIN-C                PIC S9(3)V99.
002500     05  SIL-LST-MAX-C                PIC S9(3)V99.
002600     05  SIL-CDD                      PIC 9(3)V99.
002700     05  SIL-HDD                      PIC 9(3)V99.
002800     05  SIL-UHI-INDEX                PIC S9(3)V99.
002900     05  SIL-HEATWAVE-FLAG            PIC 9(1).
003000         88  SIL-IN-HEATWAVE          VALUE 1.
003100     05  SIL-ANOMALY-ZSCORE           PIC S9(3)V99.
003200     05  SIL-QUALITY-FLAG             PIC X(1).
003300         88  SIL-QUALITY-GOOD         VALUE 'Y'.
003400         88  SIL-QUALITY-POOR         VALUE 'N'.
003500     05  SIL-PROC-STATUS              PIC X(10).
003600         88  SIL-STATUS-PENDING       VALUE 'pending   '.
003700         88  SIL-STATUS-PROCESSED     VALUE 'processed '.
003800         88  SIL-STATUS-FAILED        VALUE 'failed    '.
003900     05  SIL-WORK-RESERVE.
004000         10  SIL-LST-PRESENT-WK       PIC X(1).
004100             88  SIL-LST-WAS-GIVEN    VALUE 'Y'.
004200         10  FILLER                   PIC X(59).
