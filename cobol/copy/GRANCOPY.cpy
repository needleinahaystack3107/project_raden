000100******************************************************************
000200*    GRANCOPY  -   BRONZE GRANULE RECORD
000300*------------------------------------------------------------------
000400*    ONE RECORD PER SATELLITE LST GRANULE.  USED BOTH FOR THE
000500*    PER-REGION BRONZE CUT AND FOR THE REGION-ID/OBS-DATE
000600*    CONSOLIDATED BRONZE TABLE WRITTEN BY THE SORT STEP IN
000700*    LSTBRZ01.
000800*------------------------------------------------------------------
000900*    CHANGE LOG
001000*    23/08/09  RFM  TKT-HEAT-0001  ORIGINAL COPYBOOK
001050*    24/02/19  RFM  TKT-HEAT-0038  CARRY THE MOCK LST READING
001060*                                  THROUGH THE SORT IN THE FILLER
001070*                                  RESERVE SO 470- CAN BUILD THE
001080*                                  SILVER SKELETON OFF THE SORTED
001090*                                  BRONZE ROW, NOT THE RAW ROW
001100******************************************************************
001200 01  BRZ-GRANULE-RECORD.
001300     05  BRZ-REGION-ID                PIC X(8).
001400     05  BRZ-GRANULE-ID               PIC X(20).
001500     05  BRZ-GRANULE-TITLE            PIC X(40).
001600     05  BRZ-TIME-START               PIC X(20).
001700     05  BRZ-TIME-END                 PIC X(20).
001800     05  BRZ-OBS-DATE                 PIC X(10).
001900     05  BRZ-CLOUD-COVER              PIC 9(3)V99.
002000     05  BRZ-PRODUCT                  PIC X(10).
002100     05  BRZ-BBOX.
002200         10  BRZ-BBOX-WEST            PIC S9(3)V9(4).
002300         10  BRZ-BBOX-SOUTH           PIC S9(3)V9(4).
002400         10  BRZ-BBOX-EAST            PIC S9(3)V9(4).
002500         10  BRZ-BBOX-NORTH           PIC S9(3)V9(4).
002600     05  BRZ-INGEST-TIMESTAMP         PIC X(20).
002650     05  BRZ-WORK-RESERVE.
002660         10  BRZ-LST-MEAN-C-WK        PIC S9(3)V99.
002670         10  BRZ-LST-GIVEN-WK-SW      PIC X(1).
002680         10  FILLER                   PIC X(13).
