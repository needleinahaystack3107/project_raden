000100******************************************************************
000200*    INGMCOPY  -   INGESTION METADATA RECORD
000300*------------------------------------------------------------------
000400*    ONE RECORD PER CATALOG REGION, REGARDLESS OF DISCOVERY
000500*    OUTCOME - WRITTEN BY LSTBRZ01 AS IT WALKS THE REGION
000600*    CATALOG TABLE.
000700*------------------------------------------------------------------
000800*    CHANGE LOG
000900*    23/08/09  RFM  TKT-HEAT-0001  ORIGINAL COPYBOOK
001000******************************************************************
001100 01  ING-META-RECORD.
001200     05  ING-REGION-ID                PIC X(8).
001300     05  ING-REGION-NAME              PIC X(20).
001400     05  ING-BBOX.
001500         10  ING-BBOX-WEST            PIC S9(3)V9(4).
001600         10  ING-BBOX-SOUTH           PIC S9(3)V9(4).
001700         10  ING-BBOX-EAST            PIC S9(3)V9(4).
001800         10  ING-BBOX-NORTH           PIC S9(3)V9(4).
001900     05  ING-DISCOVERY-STATUS         PIC X(10).
002000     05  ING-DATE-RANGE-FROM          PIC X(10).
002100     05  ING-DATE-RANGE-TO            PIC X(10).
002200     05  FILLER                       PIC X(46).
