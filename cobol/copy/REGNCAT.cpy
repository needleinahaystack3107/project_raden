000100******************************************************************
000200*    REGNCAT   -   REGION CATALOG RECORD AND BUILT-IN TABLE
000300*------------------------------------------------------------------
000400*    ONE RECORD PER CITY REGION MONITORED BY THE HEAT-ISLAND
000500*    BATCH.  THE CATALOG IS SMALL (FOUR ENTRIES TODAY) SO IT IS
000600*    CARRIED BOTH AS A FLAT 80-BYTE RECORD (FOR THE REGNCAT INPUT
000700*    DECK) AND AS AN IN-STORAGE TABLE BUILT FROM THAT DECK AND
000800*    SEARCHED WITH SEARCH ALL.
000900*------------------------------------------------------------------
001000*    CHANGE LOG
001100*    23/08/09  RFM  TKT-HEAT-0001  ORIGINAL COPYBOOK
001200******************************************************************
001300 01  REGN-CAT-RECORD.
001400     05  REGN-CAT-ID                 PIC X(8).
001500     05  REGN-CAT-NAME                PIC X(20).
001600     05  REGN-CAT-BBOX.
001700         10  REGN-CAT-BBOX-WEST       PIC S9(3)V9(4).
001800         10  REGN-CAT-BBOX-SOUTH      PIC S9(3)V9(4).
001900         10  REGN-CAT-BBOX-EAST       PIC S9(3)V9(4).
002000         10  REGN-CAT-BBOX-NORTH      PIC S9(3)V9(4).
002100     05  REGN-CAT-TYPE                PIC X(8).
002200         88  REGN-CAT-TYPE-BUILTIN    VALUE 'builtin '.
002300         88  REGN-CAT-TYPE-CUSTOM     VALUE 'custom  '.
002400     05  FILLER                       PIC X(16).
002500*
002600******************************************************************
002700*    IN-STORAGE CATALOG TABLE - LOADED ONCE AT START-UP FROM THE
002800*    REGNCAT INPUT DECK, THEN SEARCHED BY SEARCH ALL ON
002900*    RCT-ID.  UNUSED SLOTS ARE PADDED WITH HIGH-VALUES SO THEY
003000*    SORT TO THE BOTTOM AND NEVER SATISFY A SEARCH ALL MATCH.
003100*    TABLE IS FIXED AT 10 ENTRIES - FOUR BUILT-IN REGIONS PLUS
003200*    ROOM FOR CUSTOM REGIONS ADDED TO THE CATALOG DECK.
003300******************************************************************
003400 01  REGN-CAT-TABLE-AREA.
003500     05  RCT-ENTRY-COUNT              PIC 9(2)  COMP-3 VALUE 0.
003600     05  RCT-ENTRY OCCURS 10 TIMES
003700                  ASCENDING KEY IS RCT-ID
003800                  INDEXED BY RCT-IX.
003900         10  RCT-ID                   PIC X(8)  VALUE HIGH-VALUES.
004000         10  RCT-NAME                 PIC X(20).
004100         10  RCT-BBOX-WEST            PIC S9(3)V9(4).
004200         10  RCT-BBOX-SOUTH           PIC S9(3)V9(4).
004300         10  RCT-BBOX-EAST            PIC S9(3)V9(4).
004400         10  RCT-BBOX-NORTH           PIC S9(3)V9(4).
004500         10  RCT-TYPE                 PIC X(8).
004550         10  FILLER                   PIC X(4).
